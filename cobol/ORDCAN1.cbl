000100****************************************************************  000100
000200* LICENSED MATERIALS - PROPERTY OF THE GOLD DESK SYSTEMS GROUP     000200
000300* ALL RIGHTS RESERVED                                             000300
000400****************************************************************  000400
000500* PROGRAM :  ORDCAN1                                              000500
000600*                                                                 000600
000700* AUTHOR  :  R. M. Jarrett                                        000700
000800*                                                                 000800
000900* READS THE INCOMING ORDER-CANCELLATION TRANSACTION FILE AND       000900
001000* CANCELS ONE LIVE ORDER PER TRANSACTION ON THE GOLD DESK ORDER    001000
001100* MASTER.  THE MASTER IS RELATIVE, KEYED BY ORDER ID, SO EACH      001100
001200* CANCEL REQUEST IS A SINGLE RANDOM READ - NO SORT OF EITHER       001200
001300* FILE IS NEEDED.                                                 001300
001400*                                                                 001400
001500* TWO THINGS CAN GO WRONG WITH A CANCEL REQUEST AND BOTH ARE       001500
001600* TREATED AS REJECTS, NOT ABENDS - THE ORDER ID IS NOT ON THE      001600
001700* MASTER AT ALL, OR IT IS ON THE MASTER BUT ALREADY CANCELLED.     001700
001800* A REJECT WRITES NOTHING - NO MASTER UPDATE, NO NEW AUDIT ROW.    001800
001900****************************************************************  001900
002000*                                                                 002000
002100* CHANGE LOG:                                                     002100
002200*   1985-09-24  RMJ  GLD-0004  ORIGINAL VERSION - CLONED OFF THE   002200
002300*                    OLD SAM3ABND TRANSACTION-VALIDATION SKELETON. 002300
002400*   1998-11-02  DWS  GLD-0009  Y2K PREP - CENTURY IS NOW DERIVED   002400
002500*                    FROM A WINDOW INSTEAD OF HARDCODED '19'.      002500
002600*   2003-10-06  RMJ  GLD-0022  AUDIT RECORD IS NOW WRITTEN BEFORE  002600
002700*                    THE MASTER REWRITE - SAME RULE AS ORDREG1.    002700
002800*   2004-02-03  RMJ  GLD-0032  ADDED THE "ALREADY CANCELLED"       002800
002900*                    REJECT - DESK WAS SEEING THE SAME ORDER ID    002900
003000*                    CANCELLED TWICE ON BACK-TO-BACK RUNS AND      003000
003100*                    THE MASTER WAS SILENTLY REWRITING IT.         003100
003200*   2011-02-14  PAT  GLD-0082  STATS AT END OF RUN NOW GO TO THE   003200
003300*                    CONSOLE ONLY, SAME AS ORDREG1.                003300
003350*   2011-07-16  RMJ  GLD-0091  ADDED 900-DUMP-RUN-TOTALS - SAME    003350GLD0091
003360*                    FAULT-ANALYSIS DUMP AS ORDREG1, RAISED ON A   003360GLD0091
003370*                    FAILED AUDIT WRITE OR MASTER REWRITE.         003370GLD0091
003380*   2011-07-21  PAT  GLD-0094  PERFORM OF 900-DUMP-RUN-TOTALS      003380GLD0094
003385*                    WAS MISSING THRU 900-EXIT, SO THE EXIT        003385GLD0094
003390*                    PARAGRAPH WAS NEVER REACHED - ADDED THE       003390GLD0094
003395*                    RANGE, SAME AS THE OTHER PARAGRAPHS IN THIS   003395GLD0094
003398*                    PROGRAM ALREADY USE.                          003398GLD0094
003400*                                                                 003400
003500****************************************************************  003500
003600 IDENTIFICATION DIVISION.                                         003600
003700 PROGRAM-ID.    ORDCAN1.                                          003700
003800 AUTHOR.        R. M. JARRETT.                                    003800
003900 INSTALLATION.  GOLD DESK SYSTEMS GROUP.                          003900
004000 DATE-WRITTEN.  09/24/85.                                         004000
004100 DATE-COMPILED.                                                   004100
004200 SECURITY.      NON-CONFIDENTIAL.                                 004200
004300                                                                  004300
004400 ENVIRONMENT DIVISION.                                            004400
004500 CONFIGURATION SECTION.                                           004500
004600 SOURCE-COMPUTER. IBM-370.                                        004600
004700 OBJECT-COMPUTER. IBM-370.                                        004700
004800 SPECIAL-NAMES.                                                   004800
004900     C01 IS TOP-OF-FORM.                                          004900
005000 INPUT-OUTPUT SECTION.                                            005000
005100 FILE-CONTROL.                                                    005100
005200                                                                  005200
005300     SELECT CANCEL-REQUEST-FILE ASSIGN TO CANCELTRN               005300
005400            ACCESS IS SEQUENTIAL                                  005400
005500            FILE STATUS IS WS-CANCEL-STATUS.                      005500
005600                                                                  005600
005700     SELECT ORDER-MASTER-FILE  ASSIGN TO ORDRMSTR                 005700
005800            ORGANIZATION IS RELATIVE                              005800
005900            ACCESS MODE  IS DYNAMIC                                005900
006000            RELATIVE KEY IS WS-ORD-RELATIVE-KEY                   006000
006100            FILE STATUS  IS WS-ORDRMSTR-STATUS.                   006100
006200                                                                  006200
006300     SELECT ORDER-AUDIT-FILE   ASSIGN TO ORDRAUDT                 006300
006400            ACCESS IS SEQUENTIAL                                  006400
006500            FILE STATUS IS WS-ORDRAUDT-STATUS.                    006500
006600                                                                  006600
006700****************************************************************  006700
006800 DATA DIVISION.                                                   006800
006900 FILE SECTION.                                                    006900
007000                                                                  007000
007100 FD  CANCEL-REQUEST-FILE                                          007100
007200     RECORDING MODE IS F.                                         007200
007300 COPY CANREQ1.                                                    007300
007400                                                                  007400
007500 FD  ORDER-MASTER-FILE                                            007500
007600     RECORDING MODE IS F.                                         007600
007700 COPY ORDMSTR REPLACING ==:TAG:== BY ==ORD-MSTR==.                007700
007800                                                                  007800
007900 FD  ORDER-AUDIT-FILE                                             007900
008000     RECORDING MODE IS F.                                         008000
008100 COPY ORDAUDT.                                                    008100
008200                                                                  008200
008300****************************************************************  008300
008400 WORKING-STORAGE SECTION.                                         008400
008500****************************************************************  008500
008600*                                                                 008600
008700 01  WS-SYSTEM-DATE-AND-TIME.                                     008700
008800     05  WS-CURRENT-DATE.                                         008800
008900         10  WS-CURRENT-YEAR         PIC 9(02).                  008900
009000         10  WS-CURRENT-MONTH        PIC 9(02).                  009000
009100         10  WS-CURRENT-DAY          PIC 9(02).                  009100
009200     05  WS-CURRENT-TIME.                                         009200
009300         10  WS-CURRENT-HOUR         PIC 9(02).                  009300
009400         10  WS-CURRENT-MINUTE       PIC 9(02).                  009400
009500         10  WS-CURRENT-SECOND       PIC 9(02).                  009500
009600         10  WS-CURRENT-HNDSEC       PIC 9(02).                  009600
009700*--- SAME BYTES READ AS ONE 8-DIGIT NUMBER FOR THE CONSOLE         009700
009800*--- TRACE LINE.                                                  009800
009900 01  WS-CURRENT-TIME-RDF REDEFINES WS-CURRENT-TIME PIC 9(08).      009900
010000*                                                                 010000
010100* GLD-0009: CENTURY WINDOW - SEE ORDREG1 FOR THE SAME LOGIC.       010100GLD0009
010200 77  WS-CENTURY-DIGITS              PIC 9(02) VALUE 19.           010200GLD0009
010400*                                                                 010400
010500 01  WS-FIELDS.                                                   010500
010600     05  WS-CANCEL-STATUS           PIC X(2)  VALUE SPACES.       010600
010700     05  WS-ORDRMSTR-STATUS         PIC X(2)  VALUE SPACES.       010700
010800     05  WS-ORDRAUDT-STATUS         PIC X(2)  VALUE SPACES.       010800
010900     05  WS-CANCEL-EOF              PIC X     VALUE 'N'.          010900
011000         88  WS-CANCEL-EOF-YES      VALUE 'Y'.                   011000
011100     05  WS-ORD-RELATIVE-KEY        PIC 9(10) COMP.               011100
011200     05  WS-ORDER-FOUND-SW          PIC X     VALUE 'N'.          011200
011300         88  WS-ORDER-WAS-FOUND     VALUE 'Y'.                   011300
011350     05  FILLER                     PIC X(10).               011350
011400*                                                                 011400
011500* GLD-0032: SCAN SWITCHES FOR THE ALREADY-CANCELLED LOOKBACK -     011500GLD0032
011600* SEE 400-FIND-LAST-AUDIT-USER.  AUDIT FILE HOLDS EXACTLY TWO      011600GLD0032
011700* ENTRIES PER ORDER BY THE TIME IT IS ALREADY CANCELLED - THE      011700GLD0032
011800* REGISTRATION ROW AND THE ORIGINAL CANCEL ROW - SO THE LAST       011800GLD0032
011900* MATCHING ROW FOUND ON THE SCAN IS THE ONE WE WANT.               011900GLD0032
012000 01  WS-AUDIT-SCAN-AREA.                                           012000GLD0032
012100     05  WS-AUDIT-EOF               PIC X     VALUE 'N'.          012100GLD0032
012200         88  WS-AUDIT-EOF-YES       VALUE 'Y'.                   012200GLD0032
012300     05  WS-LAST-MATCH-USER         PIC X(30) VALUE SPACES.       012300GLD0032
012400     05  WS-AUDIT-MATCH-COUNT       PIC S9(4) COMP VALUE +0.      012400GLD0032
012450     05  FILLER                     PIC X(10).               012450GLD0032
012500*                                                                 012500
012600 01  WS-RUN-TOTALS.                                                012600
012700     05  WS-CANCELS-READ            PIC S9(7) COMP-3 VALUE +0.    012700
012800     05  WS-CANCELS-COMPLETED        PIC S9(7) COMP-3 VALUE +0.    012800
012900     05  WS-CANCELS-REJECTED         PIC S9(7) COMP-3 VALUE +0.    012900
012950     05  FILLER                     PIC X(06).               012950
012960*--- RAW BYTE VIEW OF THE RUN TOTALS - 900-DUMP-RUN-TOTALS USES    012960
012970*--- THIS WHEN A MASTER REWRITE OR AUDIT WRITE COMES BACK WITH     012970
012980*--- A BAD FILE STATUS, SO OPS CAN SEE THE COUNTERS AS RAW BYTES.  012980
012990 01  WS-RUN-TOTALS-ALT REDEFINES WS-RUN-TOTALS PIC X(18).          012990
013000*                                                                 013000
013100 COPY ORDMSTR REPLACING ==:TAG:== BY ==WS-ORD==.                  013100
013110*--- RAW BYTE VIEW OF THE ORDER RECORD - SAME DUMP PARAGRAPH       013110
013120*--- SHOWS THE RECORD THAT FAILED THE REWRITE.                    013120
013130 01  WS-ORD-RAW REDEFINES WS-ORD-RECORD PIC X(80).                013130
013200*                                                                 013200
013300****************************************************************  013300
013400 PROCEDURE DIVISION.                                               013400
013500****************************************************************  013500
013600*                                                                 013600
013700 000-MAIN.                                                        013700
013800     ACCEPT WS-CURRENT-DATE FROM DATE.                            013800
013900     ACCEPT WS-CURRENT-TIME FROM TIME.                            013900
014000     DISPLAY 'ORDCAN1 STARTED - UTC TIME: ' WS-CURRENT-TIME-RDF.  014000
014100                                                                  014100
014200     PERFORM 700-OPEN-FILES.                                      014200
014300     PERFORM 710-READ-CANCEL-FILE.                                014300
014400     PERFORM 100-PROCESS-CANCELS THRU 100-EXIT                    014400
014500             UNTIL WS-CANCEL-EOF-YES.                             014500
014600                                                                  014600
014700     PERFORM 850-REPORT-RUN-TOTALS.                               014700
014800     PERFORM 790-CLOSE-FILES.                                     014800
014900                                                                  014900
015000     GOBACK.                                                      015000
015100                                                                  015100
015200****************************************************************  015200
015300 100-PROCESS-CANCELS.                                             015300
015400*--- ONE TRANSACTION = ONE CANCEL ATTEMPT.  EITHER IT COMPLETES    015400
015500*--- CLEANLY OR IT IS REJECTED - NOTHING IN BETWEEN.               015500
015600****************************************************************  015600
015700     ADD +1 TO WS-CANCELS-READ.                                   015700
015800     MOVE 'N' TO WS-ORDER-FOUND-SW.                               015800
015900                                                                  015900
016000     PERFORM 200-FIND-ORDER THRU 200-EXIT.                        016000
016100                                                                  016100
016200     IF NOT WS-ORDER-WAS-FOUND                                    016200
016300         PERFORM 300-REJECT-UNKNOWN-ORDER THRU 300-EXIT           016300
016400         GO TO 100-EXIT                                          016400
016500     END-IF.                                                      016500
016600                                                                  016600
016700     IF WS-ORD-IS-CANCELLED                                       016700
016800         PERFORM 400-REJECT-ALREADY-CANCELLED THRU 400-EXIT       016800
016900         GO TO 100-EXIT                                          016900
017000     END-IF.                                                      017000
017100                                                                  017100
017200     PERFORM 500-CANCEL-ORDER THRU 500-EXIT.                      017200
017300                                                                  017300
017400 100-EXIT.                                                        017400
017500     PERFORM 710-READ-CANCEL-FILE.                                017500
017600                                                                  017600
017700****************************************************************  017700
017800 200-FIND-ORDER.                                                  017800
017900*--- RANDOM READ OF THE MASTER BY RELATIVE KEY - THE RELATIVE      017900
018000*--- RECORD NUMBER EQUALS THE ORDER ID, SET AT REGISTRATION TIME   018000
018100*--- BY ORDREG1, SO THIS IS A SINGLE DIRECT READ, NOT A SCAN.      018100
018200****************************************************************  018200
018300     MOVE CANC-ORDER-ID TO WS-ORD-RELATIVE-KEY.                   018300
018400     READ ORDER-MASTER-FILE INTO WS-ORD-RECORD.                  018400
018500     EVALUATE WS-ORDRMSTR-STATUS                                 018500
018600        WHEN '00'                                                 018600
018700             MOVE 'Y' TO WS-ORDER-FOUND-SW                        018700
018800        WHEN '23'                                                 018800
018900             MOVE 'N' TO WS-ORDER-FOUND-SW                        018900
019000        WHEN OTHER                                                019000
019100             DISPLAY 'ERROR READING ORDER MASTER. RC: '           019100
019200                     WS-ORDRMSTR-STATUS                           019200
019300             MOVE 16 TO RETURN-CODE                               019300
019400             MOVE 'N' TO WS-ORDER-FOUND-SW                        019400
019500     END-EVALUATE.                                                019500
019600 200-EXIT.                                                        019600
019700     EXIT.                                                        019700
019800                                                                  019800
019900****************************************************************  019900
020000 300-REJECT-UNKNOWN-ORDER.                                        020000
020100****************************************************************  020100
020200     DISPLAY 'UNABLE TO FIND ORDER ID ' CANC-ORDER-ID              020200
020300             ' IN THE SYSTEM. PLEASE SUPPLY THE CORRECT ORDERID'  020300
020400             ' FOR CANCELLATION.'.                                020400
020500     ADD +1 TO WS-CANCELS-REJECTED.                               020500
020600 300-EXIT.                                                        020600
020700     EXIT.                                                        020700
020800                                                                  020800
020900****************************************************************  020900
021000 400-REJECT-ALREADY-CANCELLED.                                    021000
021100*--- GLD-0032: [USER] COMES FROM THE ORDER'S AUDIT TRAIL, NOT      021100GLD0032
021200*--- FROM THIS TRANSACTION - THE DESK WANTS TO KNOW WHO ALREADY    021200GLD0032
021300*--- CANCELLED IT, NOT WHO IS ASKING NOW.                          021300GLD0032
021400****************************************************************  021400
021500     PERFORM 410-FIND-LAST-AUDIT-USER THRU 410-EXIT.              021500
021600     DISPLAY 'ORDER ID ' CANC-ORDER-ID ' IS ALREADY CANCELLED'    021600
021700             ' BY USER ' WS-LAST-MATCH-USER.                      021700
021800     ADD +1 TO WS-CANCELS-REJECTED.                               021800
021900 400-EXIT.                                                        021900
022000     EXIT.                                                        022000
022100                                                                  022100
022200****************************************************************  022200
022300 410-FIND-LAST-AUDIT-USER.                                        022300
022400*--- SEQUENTIAL SCAN OF THE AUDIT TRAIL FOR THIS ORDER ID - THE    022400
022500*--- LAST MATCHING ROW IS THE SECOND (MOST RECENT) ENTRY, SINCE    022500
022600*--- AN ALREADY-CANCELLED ORDER HAS EXACTLY TWO: REGISTER, THEN    022600
022700*--- THE ORIGINAL CANCEL.                                          022700
022800****************************************************************  022800
022900     MOVE SPACES TO WS-LAST-MATCH-USER.                           022900
023000     MOVE +0 TO WS-AUDIT-MATCH-COUNT.                             023000
023100     MOVE 'N' TO WS-AUDIT-EOF.                                    023100
023200                                                                  023200
023210* GLD-0032: THE FILE IS HELD OPEN EXTEND FOR 500-CANCEL-ORDER'S        023210GLD0032
023220* WRITE - CLOSE IT, SCAN IT INPUT-ONLY, THEN RESTORE EXTEND MODE.      023220GLD0032
023230     CLOSE ORDER-AUDIT-FILE.                                      023230GLD0032
023300     OPEN INPUT ORDER-AUDIT-FILE.                                 023300
023400     PERFORM 420-READ-NEXT-AUDIT-ROW.                             023400
023500     PERFORM 430-TEST-AUDIT-ROW UNTIL WS-AUDIT-EOF-YES.           023500
023600     CLOSE ORDER-AUDIT-FILE.                                      023600
023650     OPEN EXTEND ORDER-AUDIT-FILE.                                023650GLD0032
023700 410-EXIT.                                                        023700
023800     EXIT.                                                        023800
023900                                                                  023900
024000****************************************************************  024000
024100 420-READ-NEXT-AUDIT-ROW.                                         024100
024200****************************************************************  024200
024300     READ ORDER-AUDIT-FILE                                        024300
024400       AT END MOVE 'Y' TO WS-AUDIT-EOF.                           024400
024500                                                                  024500
024600****************************************************************  024600
024700 430-TEST-AUDIT-ROW.                                              024700
024800****************************************************************  024800
024900     IF NOT WS-AUDIT-EOF-YES                                      024900
025000         IF AUDIT-ORDER-ID = CANC-ORDER-ID                        025000
025100             MOVE AUDIT-USER TO WS-LAST-MATCH-USER                025100
025200             ADD +1 TO WS-AUDIT-MATCH-COUNT                       025200
025300         END-IF                                                   025300
025400         PERFORM 420-READ-NEXT-AUDIT-ROW                         025400
025500     END-IF.                                                      025500
025600                                                                  025600
025700****************************************************************  025700
025800 500-CANCEL-ORDER.                                                025800
025900*--- FLIP THE SWITCH, AUDIT IT, REWRITE THE MASTER - AUDIT IS     025900
026000*--- WRITTEN FIRST SO THERE IS A TRAIL EVEN IF THE REWRITE FAILS.  026000
026100****************************************************************  026100
026200     MOVE 'N' TO WS-ORD-ACTIVE-SW.                                026200
026300                                                                  026300
026400     MOVE WS-ORD-ID         TO AUDIT-ORDER-ID.                    026400
026500     MOVE CANC-USER         TO AUDIT-USER.                        026500
026600     IF WS-CURRENT-YEAR < 50                                      026600GLD0009
026700         MOVE 20 TO WS-CENTURY-DIGITS                             026700GLD0009
026800     ELSE                                                         026800GLD0009
026900         MOVE 19 TO WS-CENTURY-DIGITS                             026900GLD0009
027000     END-IF.                                                      027000GLD0009
027100     MOVE WS-CENTURY-DIGITS  TO AUDIT-DATE-CC.                    027100
027200     MOVE WS-CURRENT-YEAR    TO AUDIT-DATE-YY.                    027200
027300     MOVE WS-CURRENT-MONTH   TO AUDIT-DATE-MM.                    027300
027400     MOVE WS-CURRENT-DAY     TO AUDIT-DATE-DD.                    027400
027500     MOVE WS-CURRENT-HOUR    TO AUDIT-TIME-HH.                    027500
027600     MOVE WS-CURRENT-MINUTE  TO AUDIT-TIME-MN.                    027600
027700     MOVE WS-CURRENT-SECOND  TO AUDIT-TIME-SS.                    027700
027800     WRITE ORDER-AUDIT-RECORD.                                    027800
027900     IF WS-ORDRAUDT-STATUS NOT = '00'                             027900
028000         DISPLAY 'ERROR WRITING AUDIT RECORD. RC: '               028000
028100                 WS-ORDRAUDT-STATUS                               028100
028150         PERFORM 900-DUMP-RUN-TOTALS THRU 900-EXIT                028150
028200         MOVE 16 TO RETURN-CODE                                   028200
028300     END-IF.                                                      028300
028400                                                                  028400
028500     REWRITE ORD-MSTR-RECORD FROM WS-ORD-RECORD.                 028500
028600     IF WS-ORDRMSTR-STATUS NOT = '00'                             028600
028700         DISPLAY 'ERROR REWRITING ORDER MASTER. RC: '              028700
028800                 WS-ORDRMSTR-STATUS                               028800
028850         PERFORM 900-DUMP-RUN-TOTALS THRU 900-EXIT                028850
028900         MOVE 16 TO RETURN-CODE                                   028900
029000     END-IF.                                                      029000
029100     ADD +1 TO WS-CANCELS-COMPLETED.                              029100
029200 500-EXIT.                                                        029200
029300     EXIT.                                                        029300
029400                                                                  029400
029410****************************************************************  029410
029420 900-DUMP-RUN-TOTALS.                                              029420
029430*--- GLD-0091: FAULT-ANALYSIS DUMP - WHEN A MASTER REWRITE OR      029430GLD0091
029440*--- AUDIT WRITE FAILS, OPS WANTS THE RUN COUNTERS AND THE         029440GLD0091
029450*--- RECORD THAT WAS BEING WRITTEN AS RAW BYTES, NOT JUST THE RC.  029450GLD0091
029460****************************************************************  029460
029470     DISPLAY 'ORDCAN1 FAULT DUMP - RUN TOTALS: ' WS-RUN-TOTALS-ALT.029470
029480     DISPLAY 'ORDCAN1 FAULT DUMP - ORDER RCD:  ' WS-ORD-RAW.       029480
029490 900-EXIT.                                                         029490
029495     EXIT.                                                        029495
029500****************************************************************  029500
029600 700-OPEN-FILES.                                                  029600
029700****************************************************************  029700
029800     OPEN INPUT CANCEL-REQUEST-FILE.                              029800
029900     OPEN I-O   ORDER-MASTER-FILE.                                029900
030000     IF WS-CANCEL-STATUS NOT = '00'                               030000
030100       DISPLAY 'ERROR OPENING CANCEL-REQUEST FILE. RC:'           030100
030200               WS-CANCEL-STATUS                                  030200
030300       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'             030300
030400       MOVE 16 TO RETURN-CODE                                     030400
030500       MOVE 'Y' TO WS-CANCEL-EOF                                  030500
030600     END-IF.                                                      030600
030700     IF WS-ORDRMSTR-STATUS NOT = '00'                             030700
030800       DISPLAY 'ERROR OPENING ORDER MASTER FILE. RC:'              030800
030900               WS-ORDRMSTR-STATUS                                030900
031000       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'             031000
031100       MOVE 16 TO RETURN-CODE                                     031100
031200       MOVE 'Y' TO WS-CANCEL-EOF                                  031200
031300     END-IF.                                                      031300
031400                                                                  031400
031500* ORDER-AUDIT-FILE IS OPENED EXTEND HERE AND STAYS THAT WAY FOR        031500
031600* 500-CANCEL-ORDER'S WRITE - 410-FIND-LAST-AUDIT-USER TOGGLES IT TO    031600
031700* INPUT FOR ITS SCAN AND RESTORES EXTEND BEFORE RETURNING.             031700
031800     OPEN EXTEND ORDER-AUDIT-FILE.                                031800
031900     IF WS-ORDRAUDT-STATUS NOT = '00'                             031900
032000       DISPLAY 'ERROR OPENING ORDER AUDIT FILE. RC:'               032000
032100               WS-ORDRAUDT-STATUS                                032100
032200       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'             032200
032300       MOVE 16 TO RETURN-CODE                                     032300
032400       MOVE 'Y' TO WS-CANCEL-EOF                                  032400
032500     END-IF.                                                      032500
032700                                                                  032700
032800****************************************************************  032800
032900 710-READ-CANCEL-FILE.                                            032900
033000****************************************************************  033000
033100     READ CANCEL-REQUEST-FILE                                     033100
033200       AT END MOVE 'Y' TO WS-CANCEL-EOF.                          033200
033300     EVALUATE WS-CANCEL-STATUS                                    033300
033400        WHEN '00'                                                 033400
033500             CONTINUE                                             033500
033600        WHEN '10'                                                 033600
033700             MOVE 'Y' TO WS-CANCEL-EOF                            033700
033800        WHEN OTHER                                                033800
033900             DISPLAY 'ERROR READING CANCEL-REQUEST FILE. RC: '    033900
034000                     WS-CANCEL-STATUS                             034000
034100             MOVE 16 TO RETURN-CODE                               034100
034200             MOVE 'Y' TO WS-CANCEL-EOF                            034200
034300     END-EVALUATE.                                                034300
034400                                                                  034400
034500****************************************************************  034500
034600 790-CLOSE-FILES.                                                 034600
034700****************************************************************  034700
034800     CLOSE CANCEL-REQUEST-FILE                                   034800
034900           ORDER-MASTER-FILE                                      034900
034950           ORDER-AUDIT-FILE.                                      034950GLD0032
035000                                                                  035000
035100****************************************************************  035100
035200 850-REPORT-RUN-TOTALS.                                           035200
035300****************************************************************  035300
035400     DISPLAY 'ORDCAN1 - CANCEL REQUESTS READ:  ' WS-CANCELS-READ. 035400
035500     DISPLAY 'ORDCAN1 - CANCELS COMPLETED:      ' WS-CANCELS-COMPLETED.035500
035600     DISPLAY 'ORDCAN1 - CANCELS REJECTED:        ' WS-CANCELS-REJECTED.035600
