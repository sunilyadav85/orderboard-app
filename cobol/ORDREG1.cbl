000100****************************************************************  000100
000200* LICENSED MATERIALS - PROPERTY OF THE GOLD DESK SYSTEMS GROUP     000200
000300* ALL RIGHTS RESERVED                                             000300
000400****************************************************************  000400
000500* PROGRAM :  ORDREG1                                              000500
000600*                                                                 000600
000700* AUTHOR  :  R. M. Jarrett                                        000700
000800*                                                                 000800
000900* READS THE INCOMING ORDER-REGISTRATION TRANSACTION FILE AND       000900
001000* ADDS ONE LIVE ORDER TO THE GOLD DESK ORDER MASTER FOR EACH       001000
001100* TRANSACTION - NO MATCHING AGAINST EXISTING ORDERS, NO SORT       001100
001200* STEP, EACH TRANSACTION STANDS ALONE.  THE ORDER ID IS TAKEN      001200
001300* FROM A RUN-LOCAL SEQUENCE COUNTER THAT STARTS AT 1 EVERY RUN -   001300
001400* THIS IS NOT A DATABASE IDENTITY COLUMN, IT IS A COUNTER WE OWN.  001400
001500*                                                                 001500
001600* A GOOD CASE FOR THE DEBUGGING LAB - FEED IT A BAD ORDER TYPE     001600
001700* OR A NEGATIVE QUANTITY AND WATCH WHAT THE MASTER LOOKS LIKE -    001700
001800* THIS PROGRAM DOES NOT VALIDATE THE TRANSACTION, THE FRONT END    001800
001900* IS SUPPOSED TO HAVE DONE THAT ALREADY.                          001900
002000****************************************************************  002000
002100*                                                                 002100
002200* CHANGE LOG:                                                     002200
002300*   1985-09-18  RMJ  GLD-0002  ORIGINAL VERSION - CLONED OFF THE   002300
002400*                    OLD SAM1 TRANSACTION-UPDATE SKELETON.         002400
002500*   1998-11-02  DWS  GLD-0009  Y2K PREP - CENTURY IS NOW DERIVED   002500
002600*                    FROM A WINDOW INSTEAD OF HARDCODED '19'.      002600
002700*   2003-09-29  RMJ  GLD-0021  ORDER MASTER IS NOW RELATIVE,       002700
002800*                    KEYED BY ORDER ID, SO ORDCAN1 CAN RANDOM-     002800
002900*                    READ IT INSTEAD OF RE-SORTING EVERY RUN.      002900
003000*   2003-10-06  RMJ  GLD-0022  AUDIT RECORD IS NOW WRITTEN BEFORE  003000
003100*                    THE MASTER RECORD - DESK WANTS AN AUDIT ROW   003100
003200*                    EVEN IF THE MASTER WRITE SHOULD EVER FAIL.    003200
003300*   2011-02-14  PAT  GLD-0081  STATS AT END OF RUN NOW GO TO THE   003300
003400*                    CONSOLE ONLY - DESK DOES NOT WANT A PRINTED   003400
003500*                    CONTROL-TOTAL REPORT FOR REGISTRATIONS.       003500
003550*   2011-07-15  RMJ  GLD-0090  ADDED 900-DUMP-RUN-TOTALS - AUDIT   003550GLD0090
003560*                    TRAIL FAULT-ANALYSIS LAB WANTED A RAW-BYTE    003560GLD0090
003570*                    DUMP OF THE COUNTERS AND THE ORDER RECORD     003570GLD0090
003580*                    WHENEVER A MASTER OR AUDIT WRITE FAILS.       003580GLD0090
003585*   2011-07-21  PAT  GLD-0094  PERFORM OF 900-DUMP-RUN-TOTALS      003585GLD0094
003588*                    WAS MISSING THRU 900-EXIT - THE EXIT          003588GLD0094
003590*                    PARAGRAPH WAS NEVER REACHED.  ADDED THE       003590GLD0094
003592*                    RANGE SO THE DUMP PARAGRAPH FOLLOWS HOUSE     003592GLD0094
003594*                    STYLE LIKE EVERY OTHER PERFORM IN THE SHOP.   003594GLD0094
003600*                                                                 003600
003700****************************************************************  003700
003800 IDENTIFICATION DIVISION.                                         003800
003900 PROGRAM-ID.    ORDREG1.                                          003900
004000 AUTHOR.        R. M. JARRETT.                                    004000
004100 INSTALLATION.  GOLD DESK SYSTEMS GROUP.                          004100
004200 DATE-WRITTEN.  09/18/85.                                         004200
004300 DATE-COMPILED.                                                   004300
004400 SECURITY.      NON-CONFIDENTIAL.                                 004400
004500                                                                  004500
004600 ENVIRONMENT DIVISION.                                            004600
004700 CONFIGURATION SECTION.                                           004700
004800 SOURCE-COMPUTER. IBM-370.                                        004800
004900 OBJECT-COMPUTER. IBM-370.                                        004900
005000 SPECIAL-NAMES.                                                   005000
005100     C01 IS TOP-OF-FORM.                                          005100
005200 INPUT-OUTPUT SECTION.                                            005200
005300 FILE-CONTROL.                                                    005300
005400                                                                  005400
005500     SELECT ORDER-REQUEST-FILE ASSIGN TO ORDERTRN                 005500
005600            ACCESS IS SEQUENTIAL                                  005600
005700            FILE STATUS IS WS-ORDREQ-STATUS.                      005700
005800                                                                  005800
005900     SELECT ORDER-MASTER-FILE  ASSIGN TO ORDRMSTR                 005900
006000            ORGANIZATION IS RELATIVE                              006000
006100            ACCESS MODE  IS DYNAMIC                                006100
006200            RELATIVE KEY IS WS-ORD-RELATIVE-KEY                   006200
006300            FILE STATUS  IS WS-ORDRMSTR-STATUS.                   006300
006400                                                                  006400
006500     SELECT ORDER-AUDIT-FILE   ASSIGN TO ORDRAUDT                 006500
006600            ACCESS IS SEQUENTIAL                                  006600
006700            FILE STATUS IS WS-ORDRAUDT-STATUS.                    006700
006800                                                                  006800
006900****************************************************************  006900
007000 DATA DIVISION.                                                   007000
007100 FILE SECTION.                                                    007100
007200                                                                  007200
007300 FD  ORDER-REQUEST-FILE                                           007300
007400     RECORDING MODE IS F.                                         007400
007500 COPY ORDREQ1.                                                    007500
007600                                                                  007600
007700 FD  ORDER-MASTER-FILE                                            007700
007800     RECORDING MODE IS F.                                         007800
007900 COPY ORDMSTR REPLACING ==:TAG:== BY ==ORD-MSTR==.                007900
008000                                                                  008000
008100 FD  ORDER-AUDIT-FILE                                             008100
008200     RECORDING MODE IS F.                                         008200
008300 COPY ORDAUDT.                                                    008300
008400                                                                  008400
008500****************************************************************  008500
008600 WORKING-STORAGE SECTION.                                         008600
008700****************************************************************  008700
008800*                                                                 008800
008900 01  WS-SYSTEM-DATE-AND-TIME.                                     008900
009000     05  WS-CURRENT-DATE.                                         009000
009100         10  WS-CURRENT-YEAR         PIC 9(02).                  009100
009200         10  WS-CURRENT-MONTH        PIC 9(02).                  009200
009300         10  WS-CURRENT-DAY          PIC 9(02).                  009300
009400     05  WS-CURRENT-TIME.                                         009400
009500         10  WS-CURRENT-HOUR         PIC 9(02).                  009500
009600         10  WS-CURRENT-MINUTE       PIC 9(02).                  009600
009700         10  WS-CURRENT-SECOND       PIC 9(02).                  009700
009800         10  WS-CURRENT-HNDSEC       PIC 9(02).                  009800
009900*--- SAME BYTES READ AS ONE 8-DIGIT NUMBER, USED TO LOG THE        009900
010000*--- RUN START/END TIME ON THE CONSOLE.                           010000
010100 01  WS-CURRENT-TIME-RDF REDEFINES WS-CURRENT-TIME PIC 9(08).      010100
010200*                                                                 010200
010300* GLD-0009: CENTURY WINDOW - THE CLOCK ONLY GIVES US A 2-DIGIT     010300GLD0009
010400* YEAR; YEARS 50-99 ARE 19XX, YEARS 00-49 ARE 20XX.  THIS BOARD    010400GLD0009
010500* IS NOT EXPECTED TO STILL BE RUNNING IN 2050.                     010500GLD0009
010600 77  WS-CENTURY-DIGITS              PIC 9(02) VALUE 19.           010600GLD0009
010800*                                                                 010800
010900 01  WS-FIELDS.                                                   010900
011000     05  WS-ORDREQ-STATUS           PIC X(2)  VALUE SPACES.       011000
011100     05  WS-ORDRMSTR-STATUS         PIC X(2)  VALUE SPACES.       011100
011200     05  WS-ORDRAUDT-STATUS         PIC X(2)  VALUE SPACES.       011200
011300     05  WS-REQ-EOF                 PIC X     VALUE 'N'.          011300
011400         88  WS-REQ-EOF-YES         VALUE 'Y'.                   011400
011500     05  WS-ORD-RELATIVE-KEY        PIC 9(10) COMP.               011500
011550     05  FILLER                     PIC X(10).               011550
011600*                                                                 011600
011700 01  WS-SEQUENCE-AREA.                                             011700
011800     05  WS-NEXT-ORDER-ID           PIC 9(10) COMP-3 VALUE 1.     011800
011900*                                                                 011900
012000 01  WS-RUN-TOTALS.                                                012000
012100     05  WS-REQUESTS-READ           PIC S9(7) COMP-3 VALUE +0.    012100
012200     05  WS-ORDERS-REGISTERED       PIC S9(7) COMP-3 VALUE +0.    012200
012250     05  FILLER                     PIC X(06).               012250
012260*--- RAW BYTE VIEW OF THE RUN TOTALS - 900-DUMP-RUN-TOTALS USES    012260
012270*--- THIS WHEN A MASTER OR AUDIT WRITE COMES BACK WITH A BAD       012270
012280*--- FILE STATUS, SO OPS CAN SEE THE COUNTERS AS RAW BYTES.        012280
012290 01  WS-RUN-TOTALS-ALT REDEFINES WS-RUN-TOTALS PIC X(14).          012290
012300*                                                                 012300
012400 COPY ORDMSTR REPLACING ==:TAG:== BY ==WS-ORD==.                  012400
012410*--- RAW BYTE VIEW OF THE ORDER RECORD - SAME DUMP PARAGRAPH       012410
012420*--- SHOWS THE RECORD THAT FAILED TO WRITE.                        012420
012430 01  WS-ORD-RAW REDEFINES WS-ORD-RECORD PIC X(80).                 012430
012500*                                                                 012500
012600****************************************************************  012600
012700 PROCEDURE DIVISION.                                               012700
012800****************************************************************  012800
012900*                                                                 012900
013000 000-MAIN.                                                        013000
013100     ACCEPT WS-CURRENT-DATE FROM DATE.                            013100
013200     ACCEPT WS-CURRENT-TIME FROM TIME.                            013200
013300     DISPLAY 'ORDREG1 STARTED - UTC TIME: ' WS-CURRENT-TIME-RDF.  013300
013400                                                                  013400
013500     PERFORM 700-OPEN-FILES.                                      013500
013600     PERFORM 710-READ-REQUEST-FILE.                               013600
013700     PERFORM 100-PROCESS-REQUESTS                                 013700
013800             UNTIL WS-REQ-EOF-YES.                                013800
013900                                                                  013900
014000     PERFORM 850-REPORT-RUN-TOTALS.                               014000
014100     PERFORM 790-CLOSE-FILES.                                     014100
014200                                                                  014200
014300     GOBACK.                                                      014300
014400                                                                  014400
014500****************************************************************  014500
014600 100-PROCESS-REQUESTS.                                            014600
014700*--- ONE TRANSACTION = ONE NEW LIVE ORDER.  NO SORT, NO MATCH -    014700
014800*--- WE JUST ASSIGN THE NEXT ID, AUDIT IT, AND APPEND IT.          014800
014900****************************************************************  014900
015000     ADD +1 TO WS-REQUESTS-READ.                                  015000
015100                                                                  015100
015200     PERFORM 200-ASSIGN-NEXT-ORDER-ID.                            015200
015300     PERFORM 210-BUILD-ORDER-RECORD.                              015300
015400     PERFORM 220-WRITE-REGISTER-AUDIT.                            015400
015500     PERFORM 230-WRITE-ORDER-MASTER.                              015500
015600                                                                  015600
015700     ADD +1 TO WS-ORDERS-REGISTERED.                              015700
015800     PERFORM 710-READ-REQUEST-FILE.                               015800
015900                                                                  015900
016000****************************************************************  016000
016100 200-ASSIGN-NEXT-ORDER-ID.                                        016100
016200*--- BUSINESS RULE: ORDER-ID IS THE CURRENT SEQUENCE VALUE, THEN  016200
016300*--- THE SEQUENCE IS INCREMENTED BY EXACTLY 1 - NEVER REUSED.      016300
016400****************************************************************  016400
016500     MOVE WS-NEXT-ORDER-ID TO WS-ORD-ID.                          016500
016600     ADD +1 TO WS-NEXT-ORDER-ID.                                  016600
016700                                                                  016700
016800****************************************************************  016800
016900 210-BUILD-ORDER-RECORD.                                          016900
017000*--- A NEW ORDER IS ALWAYS ACTIVE. NO EDITING OF THE REQUEST      017000
017100*--- FIELDS HAPPENS HERE - THEY ARE TRUSTED AS RECEIVED.           017100
017200****************************************************************  017200
017300     MOVE REQ-USER         TO WS-ORD-USER.                        017300
017400     MOVE REQ-QUANTITY     TO WS-ORD-QUANTITY.                    017400
017500     MOVE REQ-PRICE        TO WS-ORD-PRICE.                       017500
017600     MOVE REQ-ORDER-TYPE   TO WS-ORD-TYPE.                        017600
017700     MOVE 'Y'              TO WS-ORD-ACTIVE-SW.                   017700
017800                                                                  017800
017900****************************************************************  017900
018000 220-WRITE-REGISTER-AUDIT.                                        018000
018100*--- ONE AUDIT ROW PER REGISTRATION, STAMPED WITH THE SYSTEM       018100
018200*--- CLOCK - THIS BOX'S CLOCK IS KEPT ON UTC PER SHOP STANDARD.    018200
018300****************************************************************  018300
018400     MOVE WS-ORD-ID        TO AUDIT-ORDER-ID.                     018400
018500     MOVE REQ-USER         TO AUDIT-USER.                         018500
018600     IF WS-CURRENT-YEAR < 50                                      018600GLD0009
018700         MOVE 20 TO WS-CENTURY-DIGITS                             018700GLD0009
018800     ELSE                                                         018800GLD0009
018900         MOVE 19 TO WS-CENTURY-DIGITS                             018900GLD0009
019000     END-IF.                                                      019000GLD0009
019100     MOVE WS-CENTURY-DIGITS  TO AUDIT-DATE-CC.                    019100
019200     MOVE WS-CURRENT-YEAR    TO AUDIT-DATE-YY.                    019200
019300     MOVE WS-CURRENT-MONTH   TO AUDIT-DATE-MM.                    019300
019400     MOVE WS-CURRENT-DAY     TO AUDIT-DATE-DD.                    019400
019500     MOVE WS-CURRENT-HOUR    TO AUDIT-TIME-HH.                    019500
019600     MOVE WS-CURRENT-MINUTE  TO AUDIT-TIME-MN.                    019600
019700     MOVE WS-CURRENT-SECOND  TO AUDIT-TIME-SS.                    019700
019800     WRITE ORDER-AUDIT-RECORD.                                    019800
019900     IF WS-ORDRAUDT-STATUS NOT = '00'                             019900
020000         DISPLAY 'ERROR WRITING AUDIT RECORD. RC: '               020000
020100                 WS-ORDRAUDT-STATUS                               020100
020150         PERFORM 900-DUMP-RUN-TOTALS THRU 900-EXIT                020150
020200         MOVE 16 TO RETURN-CODE                                   020200
020300     END-IF.                                                      020300
020400                                                                  020400
020500****************************************************************  020500
020600 230-WRITE-ORDER-MASTER.                                          020600
020700*--- APPENDED TO THE RELATIVE MASTER AT RELATIVE RECORD = ORDER   020700
020800*--- ID SO ORDCAN1 CAN FIND IT AGAIN BY A SINGLE KEYED READ.       020800
020900****************************************************************  020900
021000     MOVE WS-ORD-ID TO WS-ORD-RELATIVE-KEY.                       021000
021100     WRITE ORD-MSTR-RECORD FROM WS-ORD-RECORD.                    021100
021200     IF WS-ORDRMSTR-STATUS NOT = '00'                             021200
021300         DISPLAY 'ERROR WRITING ORDER MASTER. RC: '                021300
021400                 WS-ORDRMSTR-STATUS                               021400
021450         PERFORM 900-DUMP-RUN-TOTALS THRU 900-EXIT                021450
021500         MOVE 16 TO RETURN-CODE                                   021500
021600     END-IF.                                                      021600
021700                                                                  021700
021720****************************************************************  021720
021740 900-DUMP-RUN-TOTALS.                                              021740
021760*--- GLD-0090: FAULT-ANALYSIS DUMP - WHEN A MASTER OR AUDIT        021760GLD0090
021770*--- WRITE FAILS, OPS WANTS THE RUN COUNTERS AND THE RECORD        021770GLD0090
021780*--- THAT WAS BEING WRITTEN AS RAW BYTES, NOT JUST THE RC.         021780GLD0090
021790****************************************************************  021790
021800     DISPLAY 'ORDREG1 FAULT DUMP - RUN TOTALS: ' WS-RUN-TOTALS-ALT.021800
021820     DISPLAY 'ORDREG1 FAULT DUMP - ORDER RCD:  ' WS-ORD-RAW.       021820
021840 900-EXIT.                                                         021840
021860     EXIT.                                                        021860
021880                                                                  021880
021890****************************************************************  021890
021900 700-OPEN-FILES.                                                  021900
022000****************************************************************  022000
022100     OPEN INPUT  ORDER-REQUEST-FILE                               022100
022200          OUTPUT ORDER-MASTER-FILE                                022200
022300                 ORDER-AUDIT-FILE.                                022300
022400     IF WS-ORDREQ-STATUS NOT = '00'                               022400
022500       DISPLAY 'ERROR OPENING ORDER-REQUEST FILE. RC:'             022500
022600               WS-ORDREQ-STATUS                                   022600
022700       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'             022700
022800       MOVE 16 TO RETURN-CODE                                     022800
022900       MOVE 'Y' TO WS-REQ-EOF                                     022900
023000     END-IF.                                                      023000
023100     IF WS-ORDRMSTR-STATUS NOT = '00'                             023100
023200       DISPLAY 'ERROR OPENING ORDER MASTER FILE. RC:'              023200
023300               WS-ORDRMSTR-STATUS                                 023300
023400       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'             023400
023500       MOVE 16 TO RETURN-CODE                                     023500
023600       MOVE 'Y' TO WS-REQ-EOF                                     023600
023700     END-IF.                                                      023700
023800     IF WS-ORDRAUDT-STATUS NOT = '00'                             023800
023900       DISPLAY 'ERROR OPENING ORDER AUDIT FILE. RC:'               023900
024000               WS-ORDRAUDT-STATUS                                024000
024100       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'             024100
024200       MOVE 16 TO RETURN-CODE                                     024200
024300       MOVE 'Y' TO WS-REQ-EOF                                     024300
024400     END-IF.                                                      024400
024500                                                                  024500
024600****************************************************************  024600
024700 710-READ-REQUEST-FILE.                                           024700
024800****************************************************************  024800
024900     READ ORDER-REQUEST-FILE                                      024900
025000       AT END MOVE 'Y' TO WS-REQ-EOF.                             025000
025100     EVALUATE WS-ORDREQ-STATUS                                    025100
025200        WHEN '00'                                                 025200
025300             CONTINUE                                             025300
025400        WHEN '10'                                                 025400
025500             MOVE 'Y' TO WS-REQ-EOF                               025500
025600        WHEN OTHER                                                025600
025700             DISPLAY 'ERROR READING ORDER-REQUEST FILE. RC: '      025700
025800                     WS-ORDREQ-STATUS                             025800
025900             MOVE 16 TO RETURN-CODE                               025900
026000             MOVE 'Y' TO WS-REQ-EOF                               026000
026100     END-EVALUATE.                                                026100
026200                                                                  026200
026300****************************************************************  026300
026400 790-CLOSE-FILES.                                                 026400
026500****************************************************************  026500
026600     CLOSE ORDER-REQUEST-FILE                                    026600
026700           ORDER-MASTER-FILE                                     026700
026800           ORDER-AUDIT-FILE.                                      026800
026900                                                                  026900
027000****************************************************************  027000
027100 850-REPORT-RUN-TOTALS.                                           027100
027200*--- GLD-0081: CONSOLE ONLY - NO PRINTED CONTROL-TOTAL REPORT      027200GLD0081
027300*--- EXISTS FOR THE REGISTRATION RUN. THIS IS JOB HOUSEKEEPING,    027300GLD0081
027400*--- NOT A BUSINESS-LEVEL CONTROL TOTAL.                           027400GLD0081
027500****************************************************************  027500
027600     DISPLAY 'ORDREG1 - REQUESTS READ:       ' WS-REQUESTS-READ.  027600
027700     DISPLAY 'ORDREG1 - ORDERS REGISTERED:    ' WS-ORDERS-REGISTERED.027700
