000100******************************************************************00000100
000200*                                                                 *00000200
000300*   COPYBOOK:  ORDSUM1                                            *00000300
000400*   DESC    :  GOLD DESK - COMPUTED LIVE-ORDER SUMMARY ROW         *00000400
000500*                                                                 *00000500
000600*   ONE ROW PER DISTINCT PRICE, PER ORDER TYPE, BUILT BY ORDRPT1   00000600
000700*   AFTER IT HAS SCANNED THE WHOLE MASTER FILE.  ALSO USED AS THE  00000700
000800*   LINKAGE-SECTION TABLE-ENTRY SHAPE PASSED TO ORDSRT1 - SEE      00000800
000900*   SORT-TABLE-AREA IN THAT PROGRAM - FIELD ORDER MUST MATCH.      00000900
001000*                                                                 *00001000
001100*   MAINTENANCE HISTORY:                                          00001100
001200*     2004-01-30  RMJ  GLD-0027  ORIGINAL VERSION.                 00001200
001300*     2004-02-11  RMJ  GLD-0034  PRICE MOVED AHEAD OF QUANTITY SO  00001300
001400*                      THIS RECORD LINES UP BYTE-FOR-BYTE WITH     00001400
001500*                      ORDSRT1'S SORT-TABLE-ENTRY - RMJ FOUND THE  00001500
001600*                      FIELDS WERE BEING SWAPPED ON THE CALL.      00001600
001700*                                                                 *00001700
001800******************************************************************00001800
001900 01  ORDER-SUMMARY-RECORD.                                         00001900
002000     05  SUMMARY-PRICE                 PIC S9(7)V9(2) COMP-3.     00002000
002100     05  SUMMARY-QUANTITY              PIC S9(9)V9(2) COMP-3.     00002100
002200     05  SUMMARY-TYPE                  PIC X(01).                 00002200
002300         88  SUMMARY-IS-BUY            VALUE 'B'.                 00002300
002400         88  SUMMARY-IS-SELL           VALUE 'S'.                 00002400
002500     05  FILLER                        PIC X(20).                 00002500
