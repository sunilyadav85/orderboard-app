000100****************************************************************  000100
000200* LICENSED MATERIALS - PROPERTY OF THE GOLD DESK SYSTEMS GROUP     000200
000300* ALL RIGHTS RESERVED                                             000300
000400****************************************************************  000400
000500* PROGRAM :  ORDSRT1                                              000500
000600*                                                                 000600
000700* AUTHOR  :  R. M. Jarrett                                        000700
000800*                                                                 000800
000900* SORTS THE BUY OR SELL LIVE-ORDER PRICE TABLE BUILT BY ORDRPT1.  000900
001000* ONE TABLE ENTRY PER DISTINCT PRICE - CALLER PASSES THE ENTRY     001000
001100* COUNT, A DIRECTION SWITCH ('A' = ASCENDING, 'D' = DESCENDING)   001100
001200* AND THE TABLE ITSELF.  SORTS IN PLACE - NOTHING IS RETURNED      001200
001300* EXCEPT THE REORDERED TABLE.                                     001300
001400*                                                                 001400
001500* LIFTED THE INSERTION-SORT TECHNIQUE FROM THE OLD ADSORT         001500
001600* ROUTINE IN THE SYSTEMS LIBRARY AND GENERALIZED IT TO CARRY A     001600
001700* PRICE/QUANTITY PAIR INSTEAD OF A LONE NUMBER, AND TO RUN         001700
001800* EITHER DIRECTION OFF THE ONE SWITCH SO BOTH SIDES OF THE BOARD  001800
001900* CAN SHARE ONE SUBPROGRAM.                                        001900
002000****************************************************************  002000
002100*                                                                 002100
002200* CHANGE LOG:                                                     002200
002300*   1985-11-04  RMJ  GLD-0005  ORIGINAL VERSION - ASCENDING ONLY, 002300
002400*                    ONE CALLER (THE SELL SIDE OF THE BOARD).      002400
002500*   1998-11-02  DWS  GLD-0009  Y2K PREP - WS-RUN-DATE-AND-TIME     002500
002600*                    NOTED FOR THE FILE REVIEW; THE CENTURY        002600
002700*                    WINDOW ITSELF LIVES IN ORDREG1/ORDCAN1.       002700
002800*   2003-12-09  RMJ  GLD-0026  ADDED SORT-DIRECTION-SW SO THE BUY  002800
002900*                    SIDE CAN CALL THE SAME ROUTINE DESCENDING     002900
003000*                    INSTEAD OF MAINTAINING A SECOND COPY.         003000
003100*   2004-01-30  RMJ  GLD-0027  TABLE ENTRY NOW CARRIES QUANTITY    003100
003200*                    ALONGSIDE PRICE SO THE WHOLE ROW MOVES AS     003200
003300*                    ONE UNIT DURING THE SHIFT - BEFORE THIS THE   003300
003400*                    QUANTITIES WERE SHUFFLED IN A SEPARATE PASS   003400
003500*                    AND COULD GET OUT OF STEP WITH THEIR PRICE.   003500
003600*   2009-08-14  KMO  GLD-0061  Y2K FOLLOW-UP - WS-RUN-DATE WAS     003600
003700*                    STILL BEING BUILT AS A 2-DIGIT YEAR; WIDENED  003700
003800*                    THE START-OF-RUN TRACE LINE TO 4.  NO CHANGE  003800
003900*                    TO THE SORT LOGIC ITSELF.                     003900
004000*   2011-07-02  PAT  GLD-0089  ADDED WS-SUBSCRIPTS-ALT RAW VIEW    004000
004100*                    FOR THE FAULT-ANALYSIS LAB - SEE 910-DUMP.    004100
004145*   2011-07-20  PAT  GLD-0093  110-SHIFT-ENTRY-UP NOW CHECKS       004145GLD0093
004148*                    WS-INSERT-TO AGAINST THE TABLE BOUNDS BEFORE  004148GLD0093
004151*                    THE SHIFT - A BAD TABLE SIZE FROM THE CALLER  004151GLD0093
004154*                    WAS WALKING OFF THE FRONT OF SORT-TABLE-AREA  004154GLD0093
004157*                    ON ONE OF THE EARLY LIVE RUNS.  910-DUMP NOW  004157GLD0093
004160*                    WRITTEN SO OPS CAN SEE THE RAW SUBSCRIPTS AND 004160GLD0093
004163*                    THE HELD ENTRY WHEN THE CHECK TRIPS.          004163GLD0093
004166*   2011-07-21  PAT  GLD-0094  TWO FOLLOW-UPS FROM THE 910-DUMP    004166GLD0094
004169*                    REVIEW: WS-HOLD-RAW WAS ONLY PIC X(08) BUT   004169GLD0094
004172*                    WS-HOLD-ENTRY IS 17 BYTES WITH ITS FILLER -  004172GLD0094
004175*                    WIDENED IT SO THE DUMP SHOWS THE WHOLE       004175GLD0094
004178*                    ENTRY.  ALSO, PERFORM 910-DUMP WAS MISSING  004178GLD0094
004181*                    THRU 910-EXIT SO 910-EXIT WAS NEVER         004181GLD0094
004184*                    REACHED - ADDED THE RANGE.                  004184GLD0094
004200*                                                                 004200
004300****************************************************************  004300
004400 IDENTIFICATION DIVISION.                                         004400
004500 PROGRAM-ID.    ORDSRT1.                                          004500
004600 AUTHOR.        R. M. JARRETT.                                    004600
004700 INSTALLATION.  GOLD DESK SYSTEMS GROUP.                          004700
004800 DATE-WRITTEN.  11/04/85.                                         004800
004900 DATE-COMPILED.                                                   004900
005000 SECURITY.      NON-CONFIDENTIAL.                                 005000
005100                                                                  005100
005200 ENVIRONMENT DIVISION.                                            005200
005300 CONFIGURATION SECTION.                                           005300
005400 SOURCE-COMPUTER. IBM-370.                                        005400
005500 OBJECT-COMPUTER. IBM-370.                                        005500
005600 SPECIAL-NAMES.                                                   005600
005700     C01 IS TOP-OF-FORM.                                          005700
005800                                                                  005800
005900****************************************************************  005900
006000 DATA DIVISION.                                                   006000
006100 WORKING-STORAGE SECTION.                                         006100
006200****************************************************************  006200
006300*                                                                 006300
006400 01  WS-RUN-DATE-AND-TIME.                                        006400
006500     05  WS-CURRENT-DATE.                                         006500
006600         10  WS-CURRENT-YEAR         PIC 9(02).                  006600
006700         10  WS-CURRENT-MONTH        PIC 9(02).                  006700
006800         10  WS-CURRENT-DAY          PIC 9(02).                  006800
006900     05  WS-CURRENT-TIME.                                         006900
007000         10  WS-CURRENT-HOUR         PIC 9(02).                  007000
007100         10  WS-CURRENT-MINUTE       PIC 9(02).                  007100
007200         10  WS-CURRENT-SECOND       PIC 9(02).                  007200
007300         10  WS-CURRENT-HNDSEC       PIC 9(02).                  007300
007400*--- GLD-0061: SAME BYTES, READ AS ONE 8-DIGIT NUMBER FOR THE      007100GLD0061
007500*--- START-OF-RUN TRACE LINE.                                     007200GLD0061
007600 01  WS-CURRENT-TIME-RDF REDEFINES WS-CURRENT-TIME PIC 9(08).      007300GLD0061
007700*                                                                 007700
007800 01  WS-SUBSCRIPTS.                                               007800
007900     05  WS-MOVE-FROM                PIC S9(04) COMP.             007900
008000     05  WS-INSERT-TO                PIC S9(04) COMP.             008000
008100     05  WS-INSERT-PLUS-1            PIC S9(04) COMP.             008100
008200     05  FILLER                      PIC X(06).               008200
008300*--- GLD-0089: RAW VIEW OF THE THREE SUBSCRIPTS FOR 910-DUMP.      007900GLD0089
008400 01  WS-SUBSCRIPTS-ALT REDEFINES WS-SUBSCRIPTS.                    008000GLD0089
008500     05  WS-SUB-RAW                  PIC X(06).                   008100GLD0089
008600*                                                                 008600
008700 01  WS-HOLD-ENTRY.                                                008700
008800     05  WS-HOLD-PRICE               PIC S9(7)V9(2) COMP-3.       008800
008900     05  WS-HOLD-QUANTITY            PIC S9(9)V9(2) COMP-3.       008900
009000     05  FILLER                      PIC X(06).               009000
009100*--- RAW BYTE VIEW OF THE HOLD AREA - 910-DUMP USES THIS WHEN A    009100
009200*--- TABLE ENTRY LOOKS CORRUPT ON A FAULT-ANALYSIS RUN.            009200
009300 01  WS-HOLD-ENTRY-ALT REDEFINES WS-HOLD-ENTRY.                    009300
009400     05  WS-HOLD-RAW                 PIC X(17).                   009400
009500*                                                                 009500
009600 01  WS-MISC-COUNTERS.                                             009600
009700     05  WS-ENTRIES-SHIFTED          PIC S9(7) COMP-3 VALUE +0.   009700
009750     05  FILLER                      PIC X(06).               009750
009800 77  WS-ENTRIES-SORTED               PIC S9(7) COMP-3 VALUE +0.  009800
010000*                                                                 010000
010100****************************************************************  010100
010200 LINKAGE SECTION.                                                  010200
010300****************************************************************  010300
010400 01  SORT-TABLE-SIZE                 PIC S9(04) COMP.             010400
010500 01  SORT-DIRECTION-SW               PIC X(01).                  010500
010600     88  SORT-ASCENDING              VALUE 'A'.                  010600
010700     88  SORT-DESCENDING             VALUE 'D'.                  010700
010800 01  SORT-TABLE-AREA.                                              010800
010900     05  SORT-TABLE-ENTRY OCCURS 1 TO 500 TIMES                   010900
011000                 DEPENDING ON SORT-TABLE-SIZE.                    011000
011100         10  SORT-ENTRY-PRICE        PIC S9(7)V9(2) COMP-3.       011100
011200         10  SORT-ENTRY-QUANTITY     PIC S9(9)V9(2) COMP-3.       011200
011300*                                                                 011300
011400****************************************************************  011400
011500 PROCEDURE DIVISION USING SORT-TABLE-SIZE, SORT-DIRECTION-SW,      011500
011600                          SORT-TABLE-AREA.                        011600
011700****************************************************************  011700
011800*                                                                 011800
011900 000-MAIN.                                                        011900
012000     ACCEPT WS-CURRENT-DATE FROM DATE.                            012000
012100     ACCEPT WS-CURRENT-TIME FROM TIME.                            012100
012200     DISPLAY 'ORDSRT1 STARTED - TABLE SIZE: ' SORT-TABLE-SIZE     012200
012300             ' DIRECTION: ' SORT-DIRECTION-SW                    012300
012400             ' AT ' WS-CURRENT-TIME-RDF.                          011800GLD0061
012500                                                                  012500
012600     IF SORT-TABLE-SIZE > 1                                       012600
012700         PERFORM 100-INSERT-ONE-ENTRY                             012700
012800                 VARYING WS-MOVE-FROM FROM 2 BY 1                 012800
012900                 UNTIL WS-MOVE-FROM > SORT-TABLE-SIZE             012900
013000     END-IF.                                                      013000
013100                                                                  013100
013200     GOBACK.                                                      013200
013300                                                                  013300
013400****************************************************************  013400
013500 100-INSERT-ONE-ENTRY.                                            013500
013600*--- TAKE THE NEXT ENTRY OFF THE TABLE AND WORK BACKWARDS          013600
013700*--- THROUGH THE ALREADY-SORTED FRONT PORTION TO FIND WHERE IT     013700
013800*--- BELONGS - SAME TECHNIQUE THE OLD ADSORT ROUTINE USED.         013800
013900****************************************************************  013900
014000     MOVE SORT-TABLE-ENTRY(WS-MOVE-FROM) TO WS-HOLD-ENTRY.        014000
014100     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                     014100
014200                                                                  014200
014300     PERFORM 110-SHIFT-ENTRY-UP                                   014300
014400             UNTIL WS-INSERT-TO <= 0                              014400
014500                OR (SORT-ASCENDING AND                            014500
014600                    SORT-ENTRY-PRICE(WS-INSERT-TO) <=             014600
014700                        WS-HOLD-PRICE)                           014700
014800                OR (SORT-DESCENDING AND                           014800
014900                    SORT-ENTRY-PRICE(WS-INSERT-TO) >=             014900
015000                        WS-HOLD-PRICE).                           015000
015100                                                                  015100
015200     COMPUTE WS-INSERT-PLUS-1 = WS-INSERT-TO + 1.                 015200
015300     MOVE WS-HOLD-ENTRY TO SORT-TABLE-ENTRY(WS-INSERT-PLUS-1).    015300
015400     ADD +1 TO WS-ENTRIES-SORTED.                                 015400
015500                                                                  015500
015600****************************************************************  015600
015700 110-SHIFT-ENTRY-UP.                                              015700
015800*--- MOVE THE ENTRY AT WS-INSERT-TO UP ONE SLOT TO MAKE ROOM       015800
015900*--- FOR THE HELD ENTRY, THEN STEP BACK ONE MORE SLOT.             015900
016000****************************************************************  016000
016020*--- GLD-0093: WS-INSERT-TO HAS TO BE A VALID SUBSCRIPT BEFORE     016020GLD0093
016040*--- THE MOVE BELOW - A BAD TABLE SIZE FROM THE CALLER WILL WALK   016040GLD0093
016060*--- IT OFF THE FRONT OF SORT-TABLE-AREA.                          016060GLD0093
016080     IF WS-INSERT-TO < 1 OR WS-INSERT-TO > SORT-TABLE-SIZE         016080GLD0093
016090         PERFORM 910-DUMP THRU 910-EXIT                           016090GLD0093
016095         MOVE 16 TO RETURN-CODE                                   016095GLD0093
016098         GOBACK                                                   016098GLD0093
016099     END-IF.                                                      016099GLD0093
016100     COMPUTE WS-INSERT-PLUS-1 = WS-INSERT-TO + 1.                 016100
016200     MOVE SORT-TABLE-ENTRY(WS-INSERT-TO)                          016200
016300         TO SORT-TABLE-ENTRY(WS-INSERT-PLUS-1).                   016300
016400     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                     016400
016500     ADD +1 TO WS-ENTRIES-SHIFTED.                                016500
016600                                                                  016600
016700****************************************************************  016700
016800 910-DUMP.                                                        016800
016820*--- GLD-0093: FAULT-ANALYSIS DUMP - FIRES WHEN 110-SHIFT-ENTRY-UP 016820GLD0093
016840*--- CATCHES WS-INSERT-TO OUT OF BOUNDS.  SHOWS THE RAW            016840GLD0093
016860*--- SUBSCRIPTS AND THE ENTRY CURRENTLY HELD ASIDE SO OPS CAN      016860GLD0093
016880*--- SEE WHAT THE CALLER PASSED IN WITHOUT A FORMATTED DUMP.       016880GLD0093
016900****************************************************************  016900
016920     DISPLAY 'ORDSRT1 FAULT DUMP - SUBSCRIPTS: ' WS-SUB-RAW.       016920
016940     DISPLAY 'ORDSRT1 FAULT DUMP - HOLD ENTRY:  ' WS-HOLD-RAW.     016940
016960     DISPLAY 'ORDSRT1 FAULT DUMP - TABLE SIZE:  ' SORT-TABLE-SIZE. 016960
016980 910-EXIT.                                                        016980
016990     EXIT.                                                        016990
017000****************************************************************  017000
