000100****************************************************************  000100
000200* LICENSED MATERIALS - PROPERTY OF THE GOLD DESK SYSTEMS GROUP     000200
000300* ALL RIGHTS RESERVED                                             000300
000400****************************************************************  000400
000500* PROGRAM :  ORDRPT1                                              000500
000600*                                                                 000600
000700* AUTHOR  :  R. M. Jarrett                                        000700
000800*                                                                 000800
000900* SCANS THE GOLD DESK ORDER MASTER TOP TO BOTTOM, DROPS ANY        000900
001000* ORDER THAT HAS BEEN CANCELLED, AND ADDS EVERY LIVE ORDER'S       001000
001100* QUANTITY INTO ONE OF TWO IN-MEMORY PRICE TABLES - ONE FOR BUY    001100
001200* ORDERS, ONE FOR SELL ORDERS.  ONCE THE WHOLE MASTER HAS BEEN     001200
001300* READ, BOTH TABLES ARE HANDED TO ORDSRT1 (BUY DESCENDING, SELL    001300
001400* ASCENDING) AND THE RESULT IS PRINTED AS THE LIVE ORDER BOARD.    001400
001500*                                                                 001500
001600* THIS IS A READ-ONLY PASS OVER THE MASTER - NOTHING HERE EVER     001600
001700* REWRITES AN ORDER RECORD.  IF THE DESK WANTS A FRESHER BOARD     001700
001800* THEY RUN THIS STEP AGAIN; THERE IS NO "WATCH FOR CHANGES" MODE.  001800
001900****************************************************************  001900
002000*                                                                 002000
002100* CHANGE LOG:                                                     002100
002200*   1985-12-09  RMJ  GLD-0006  ORIGINAL VERSION - CLONED OFF THE   002200
002300*                    SAM1 REPORT-WRITER PARAGRAPHS, TABLE SHAPE    002300
002400*                    BORROWED FROM THE OLD DB2 CURSOR/GROUP-BY     002400
002500*                    REPORTING LAB.                                002500
002600*   1998-11-02  DWS  GLD-0009  Y2K PREP - NO DATE FIELDS ON THIS   002600
002700*                    REPORT, NOTED FOR THE FILE REVIEW ANYWAY.     002700
002800*   2004-01-30  RMJ  GLD-0027  ADDED THE SELL-SIDE TABLE - FIRST   002800
002900*                    VERSION ONLY PRINTED THE BUY SIDE.            002900
003000*   2004-02-11  RMJ  GLD-0034  FOUND THE PRICE/QUANTITY FIELDS     003000
003100*                    WERE BEING SWAPPED ACROSS THE CALL TO         003100
003200*                    ORDSRT1 - SEE ORDSUM1 MAINTENANCE HISTORY.    003200
003300*   2011-03-21  PAT  GLD-0085  GRAND-TOTAL LINE REMOVED AFTER THE  003300
003400*                    DESK CONFIRMED THEY NEVER WANTED ONE - IT     003400
003500*                    WAS SUMMING ACROSS BUY AND SELL, WHICH        003500
003600*                    DOESN'T MEAN ANYTHING ON THIS BOARD.          003600
003650*   2011-07-18  RMJ  GLD-0092  WIRED UP THE RAW PRINT-LINE VIEW -  003650GLD0092
003660*                    IT SAT UNUSED SINCE IT WAS FIRST DECLARED;    003660GLD0092
003670*                    900-DUMP-PRINT-LINE NOW FIRES IT ON A FAILED  003670GLD0092
003680*                    BOARD WRITE, SAME AS THE MASTER-RECORD DUMP   003680GLD0092
003690*                    ON A FAILED READ.                             003690GLD0092
003692*   2011-07-21  PAT  GLD-0094  PERFORM OF 900-DUMP-PRINT-LINE      003692GLD0094
003694*                    WAS MISSING THRU 900-EXIT - ADDED THE RANGE  003694GLD0094
003696*                    SO THE EXIT PARAGRAPH ISN'T DEAD WEIGHT.      003696GLD0094
003700*                                                                 003700
003800****************************************************************  003800
003900 IDENTIFICATION DIVISION.                                         003900
004000 PROGRAM-ID.    ORDRPT1.                                          004000
004100 AUTHOR.        R. M. JARRETT.                                    004100
004200 INSTALLATION.  GOLD DESK SYSTEMS GROUP.                          004200
004300 DATE-WRITTEN.  12/09/85.                                         004300
004400 DATE-COMPILED.                                                   004400
004500 SECURITY.      NON-CONFIDENTIAL.                                 004500
004600                                                                  004600
004700 ENVIRONMENT DIVISION.                                            004700
004800 CONFIGURATION SECTION.                                           004800
004900 SOURCE-COMPUTER. IBM-370.                                        004900
005000 OBJECT-COMPUTER. IBM-370.                                        005000
005100 SPECIAL-NAMES.                                                   005100
005200     C01 IS TOP-OF-FORM.                                          005200
005300 INPUT-OUTPUT SECTION.                                            005300
005400 FILE-CONTROL.                                                    005400
005500                                                                  005500
005600     SELECT ORDER-MASTER-FILE     ASSIGN TO ORDRMSTR              005600
005700            ORGANIZATION IS RELATIVE                              005700
005800            ACCESS MODE  IS SEQUENTIAL                            005800
005900            FILE STATUS  IS WS-ORDRMSTR-STATUS.                   005900
006000                                                                  006000
006100     SELECT LIVE-BOARD-REPORT-FILE ASSIGN TO BOARDRPT             006100
006200            ACCESS IS SEQUENTIAL                                  006200
006300            FILE STATUS IS WS-BOARDRPT-STATUS.                    006300
006400                                                                  006400
006500****************************************************************  006500
006600 DATA DIVISION.                                                   006600
006700 FILE SECTION.                                                    006700
006800                                                                  006800
006900 FD  ORDER-MASTER-FILE                                            006900
007000     RECORDING MODE IS F.                                         007000
007100 COPY ORDMSTR REPLACING ==:TAG:== BY ==ORD-MSTR==.                007100
007200                                                                  007200
007300 FD  LIVE-BOARD-REPORT-FILE                                       007300
007400     RECORDING MODE IS F.                                         007400
007500 01  LIVE-BOARD-LINE                 PIC X(132).                 007500
007600                                                                  007600
007700****************************************************************  007700
007800 WORKING-STORAGE SECTION.                                         007800
007900****************************************************************  007900
008000*                                                                 008000
008100 01  WS-SYSTEM-DATE-AND-TIME.                                     008100
008200     05  WS-CURRENT-DATE.                                         008200
008300         10  WS-CURRENT-YEAR         PIC 9(02).                  008300
008400         10  WS-CURRENT-MONTH        PIC 9(02).                  008400
008500         10  WS-CURRENT-DAY          PIC 9(02).                  008500
008600     05  WS-CURRENT-TIME.                                         008600
008700         10  WS-CURRENT-HOUR         PIC 9(02).                  008700
008800         10  WS-CURRENT-MINUTE       PIC 9(02).                  008800
008900         10  WS-CURRENT-SECOND       PIC 9(02).                  008900
009000         10  WS-CURRENT-HNDSEC       PIC 9(02).                  009000
009100*--- SAME BYTES READ AS ONE 8-DIGIT NUMBER FOR THE CONSOLE         009100
009200*--- TRACE LINE.                                                  009200
009300 01  WS-CURRENT-TIME-RDF REDEFINES WS-CURRENT-TIME PIC 9(08).      009300
009400*                                                                 009400
009500 01  WS-FIELDS.                                                   009500
009600     05  WS-ORDRMSTR-STATUS         PIC X(2)  VALUE SPACES.       009600
009700     05  WS-BOARDRPT-STATUS         PIC X(2)  VALUE SPACES.       009700
009800     05  WS-MASTER-EOF              PIC X     VALUE 'N'.          009800
009900         88  WS-MASTER-EOF-YES      VALUE 'Y'.                   009900
009950     05  FILLER                     PIC X(10).               009950
010000*                                                                 010000
010100* GLD-0006/GLD-0027: THE TWO ACCUMULATOR TABLES - ONE ROW PER      010100GLD0027
010200* DISTINCT PRICE SEEN FOR THAT ORDER TYPE.  FIELD ORDER (PRICE     010200GLD0027
010300* THEN QUANTITY) MATCHES ORDSRT1'S SORT-TABLE-ENTRY EXACTLY -      010300GLD0027
010400* SEE THE CALLS IN 800-SORT-SUMMARY-TABLES.                        010400GLD0027
010500 01  WS-BUY-ENTRY-COUNT             PIC S9(04) COMP VALUE +0.     010500GLD0027
010600 01  WS-BUY-TABLE-AREA.                                            010600GLD0027
010700     05  WS-BUY-ENTRY OCCURS 1 TO 500 TIMES                      010700GLD0027
010800             DEPENDING ON WS-BUY-ENTRY-COUNT.                     010800GLD0027
010900         10  WS-BUY-PRICE           PIC S9(7)V9(2) COMP-3.        010900GLD0027
011000         10  WS-BUY-QUANTITY        PIC S9(9)V9(2) COMP-3.        011000GLD0027
011100 01  WS-SELL-ENTRY-COUNT            PIC S9(04) COMP VALUE +0.     011100GLD0027
011200 01  WS-SELL-TABLE-AREA.                                           011200GLD0027
011300     05  WS-SELL-ENTRY OCCURS 1 TO 500 TIMES                     011300GLD0027
011400             DEPENDING ON WS-SELL-ENTRY-COUNT.                    011400GLD0027
011500         10  WS-SELL-PRICE          PIC S9(7)V9(2) COMP-3.        011500GLD0027
011600         10  WS-SELL-QUANTITY       PIC S9(9)V9(2) COMP-3.        011600GLD0027
011700*                                                                 011700
011800 01  WS-SCAN-AREA.                                                 011800
011900     05  WS-BUY-SCAN-IDX            PIC S9(04) COMP VALUE +0.    011900
012000     05  WS-BUY-FOUND-SW            PIC X     VALUE 'N'.         012000
012100     05  WS-SELL-SCAN-IDX           PIC S9(04) COMP VALUE +0.    012100
012200     05  WS-SELL-FOUND-SW           PIC X     VALUE 'N'.         012200
012250     05  FILLER                     PIC X(10).               012250
012300*                                                                 012300
012400 77  WS-PRINT-IDX                    PIC S9(04) COMP VALUE +0.   012400
012500*                                                                 012500
012600 01  WS-SORT-DIRECTION-CONSTANTS.                                  012600
012700     05  WS-SORT-DESCENDING-SW      PIC X VALUE 'D'.               012700
012800     05  WS-SORT-ASCENDING-SW       PIC X VALUE 'A'.              012800
012900*                                                                 012900
013000* CURRENT ROW BEING MOVED OUT TO THE PRINT LINE - THE SAME        013000
013100* LAYOUT ORDRPT1 ORIGINALLY WROTE OUT TO THE OLD ORDER-SUMMARY     013100
013200* OUTPUT FILE BEFORE THAT FILE WAS FOLDED INTO THIS PRINTED        013200
013300* BOARD REPORT.                                                  013300
013400 COPY ORDSUM1.                                                    013400
013500*                                                                 013500
013600 01  WS-EDIT-FIELDS.                                               013600
013700     05  WS-EDIT-QUANTITY           PIC ZZZ,ZZZ,ZZ9.99.            013700
013800     05  WS-EDIT-PRICE              PIC ZZZ,ZZZ,ZZ9.99.           013800
013850     05  FILLER                     PIC X(06).               013850
013900*                                                                 013900
014000 01  WS-RUN-TOTALS.                                               014000
014100     05  WS-ORDERS-SCANNED          PIC S9(7) COMP-3 VALUE +0.    014100
014200     05  WS-ORDERS-LIVE             PIC S9(7) COMP-3 VALUE +0.    014200
014300     05  WS-ORDERS-CANCELLED        PIC S9(7) COMP-3 VALUE +0.    014300
014350     05  FILLER                     PIC X(06).               014350
014400*                                                                 014400
014500*--- RAW VIEW OF THE PRINT LINE - USED ON A FAULT-ANALYSIS RUN     014500
014600*--- WHEN A PRINTED LINE COMES OUT MISALIGNED.                     014600
014700 01  WS-PRINT-LINE                  PIC X(132).                  014700
014800 01  WS-PRINT-LINE-ALT REDEFINES WS-PRINT-LINE PIC X(132).        014800
014900*                                                                 014900
015000 COPY ORDMSTR REPLACING ==:TAG:== BY ==WS-ORD==.                  015000
015020*--- GLD-0092: RAW BYTE VIEW OF THE MASTER RECORD CURRENTLY        015020GLD0092
015040*--- IN WS-ORD-RECORD - 710-READ-ORDER-MASTER DISPLAYS THIS        015040GLD0092
015060*--- WHEN THE SCAN READ COMES BACK WITH A BAD FILE STATUS.         015060GLD0092
015080 01  WS-ORD-RAW REDEFINES WS-ORD-RECORD PIC X(80).                 015080GLD0092
015100*                                                                 015100
015200****************************************************************  015200
015300 PROCEDURE DIVISION.                                               015300
015400****************************************************************  015400
015500*                                                                 015500
015600 000-MAIN.                                                        015600
015700     ACCEPT WS-CURRENT-DATE FROM DATE.                            015700
015800     ACCEPT WS-CURRENT-TIME FROM TIME.                            015800
015900     DISPLAY 'ORDRPT1 STARTED - UTC TIME: ' WS-CURRENT-TIME-RDF.  015900
016000                                                                  016000
016100     PERFORM 700-OPEN-FILES.                                      016100
016200     PERFORM 100-SCAN-ORDER-FILE.                                 016200
016300     PERFORM 800-SORT-SUMMARY-TABLES.                             016300
016400     PERFORM 810-WRITE-LIVE-ORDER-BOARD.                          016400
016500     PERFORM 850-REPORT-RUN-TOTALS.                               016500
016600     PERFORM 790-CLOSE-FILES.                                     016600
016700                                                                  016700
016800     GOBACK.                                                      016800
016900                                                                  016900
017000****************************************************************  017000
017100 100-SCAN-ORDER-FILE.                                             017100
017200*--- BUSINESS RULE: NO PARTICULAR INPUT ORDER IS ASSUMED - EVERY   017200
017300*--- RECORD ON THE MASTER IS READ AND EITHER DROPPED (CANCELLED)   017300
017400*--- OR ACCUMULATED BY PRICE WITHIN ITS ORDER TYPE.                017400
017500****************************************************************  017500
017600     PERFORM 710-READ-ORDER-MASTER.                               017600
017700     PERFORM 105-PROCESS-ONE-MASTER-RECORD                        017700
017800             UNTIL WS-MASTER-EOF-YES.                             017800
017900                                                                  017900
018000****************************************************************  018000
018100 105-PROCESS-ONE-MASTER-RECORD.                                   018100
018200****************************************************************  018200
018300     ADD +1 TO WS-ORDERS-SCANNED.                                 018300
018400     IF WS-ORD-IS-ACTIVE                                          018400
018500         ADD +1 TO WS-ORDERS-LIVE                                 018500
018600         IF WS-ORD-TYPE-BUY                                       018600
018700             PERFORM 110-ACCUMULATE-BUY-ORDER                     018700
018800         ELSE                                                     018800
018900             PERFORM 120-ACCUMULATE-SELL-ORDER                    018900
019000         END-IF                                                   019000
019100     ELSE                                                         019100
019200         ADD +1 TO WS-ORDERS-CANCELLED                            019200
019300     END-IF.                                                      019300
019400     PERFORM 710-READ-ORDER-MASTER.                               019400
019500                                                                  019500
019600****************************************************************  019600
019700 110-ACCUMULATE-BUY-ORDER.                                        019700
019800*--- FIND-OR-INSERT BY PRICE - THE TABLE HAS NO PARTICULAR         019800
019900*--- ORDER UNTIL ORDSRT1 SORTS IT IN 800-SORT-SUMMARY-TABLES.      019900
020000****************************************************************  020000
020100     MOVE 'N' TO WS-BUY-FOUND-SW.                                 020100
020200     MOVE 1   TO WS-BUY-SCAN-IDX.                                 020200
020300     PERFORM 111-SCAN-BUY-TABLE                                   020300
020400             UNTIL WS-BUY-SCAN-IDX > WS-BUY-ENTRY-COUNT           020400
020500                OR WS-BUY-FOUND-SW = 'Y'.                        020500
020600                                                                  020600
020700     IF WS-BUY-FOUND-SW = 'Y'                                     020700
020800         ADD WS-ORD-QUANTITY TO WS-BUY-QUANTITY(WS-BUY-SCAN-IDX)  020800
020900     ELSE                                                         020900
021000         ADD +1 TO WS-BUY-ENTRY-COUNT                             021000
021100         MOVE WS-ORD-PRICE    TO WS-BUY-PRICE(WS-BUY-ENTRY-COUNT) 021100
021200         MOVE WS-ORD-QUANTITY TO WS-BUY-QUANTITY(WS-BUY-ENTRY-COUNT)021200
021300     END-IF.                                                      021300
021400                                                                  021400
021500****************************************************************  021500
021600 111-SCAN-BUY-TABLE.                                              021600
021700****************************************************************  021700
021800     IF WS-BUY-PRICE(WS-BUY-SCAN-IDX) = WS-ORD-PRICE              021800
021900         MOVE 'Y' TO WS-BUY-FOUND-SW                              021900
022000     ELSE                                                         022000
022100         ADD +1 TO WS-BUY-SCAN-IDX                                022100
022200     END-IF.                                                      022200
022300                                                                  022300
022400****************************************************************  022400
022500 120-ACCUMULATE-SELL-ORDER.                                       022500
022600****************************************************************  022600
022700     MOVE 'N' TO WS-SELL-FOUND-SW.                                022700
022800     MOVE 1   TO WS-SELL-SCAN-IDX.                                022800
022900     PERFORM 121-SCAN-SELL-TABLE                                  022900
023000             UNTIL WS-SELL-SCAN-IDX > WS-SELL-ENTRY-COUNT         023000
023100                OR WS-SELL-FOUND-SW = 'Y'.                        023100
023200                                                                  023200
023300     IF WS-SELL-FOUND-SW = 'Y'                                    023300
023400         ADD WS-ORD-QUANTITY TO WS-SELL-QUANTITY(WS-SELL-SCAN-IDX)023400
023500     ELSE                                                         023500
023600         ADD +1 TO WS-SELL-ENTRY-COUNT                            023600
023700         MOVE WS-ORD-PRICE    TO WS-SELL-PRICE(WS-SELL-ENTRY-COUNT)023700
023800         MOVE WS-ORD-QUANTITY TO WS-SELL-QUANTITY(WS-SELL-ENTRY-COUNT)023800
023900     END-IF.                                                      023900
024000                                                                  024000
024100****************************************************************  024100
024200 121-SCAN-SELL-TABLE.                                             024200
024300****************************************************************  024300
024400     IF WS-SELL-PRICE(WS-SELL-SCAN-IDX) = WS-ORD-PRICE            024400
024500         MOVE 'Y' TO WS-SELL-FOUND-SW                             024500
024600     ELSE                                                         024600
024700         ADD +1 TO WS-SELL-SCAN-IDX                                024700
024800     END-IF.                                                      024800
024900                                                                  024900
025000****************************************************************  025000
025100 800-SORT-SUMMARY-TABLES.                                        025100
025200*--- BUY GOES DOWN (HIGHEST PRICE FIRST), SELL GOES UP (LOWEST     025200
025300*--- PRICE FIRST) - BOTH SIDES SHARE THE ONE SORT SUBPROGRAM.      025300
025400****************************************************************  025400
025500     IF WS-BUY-ENTRY-COUNT > 0                                    025500
025600         CALL 'ORDSRT1' USING WS-BUY-ENTRY-COUNT,                 025600
025700                              WS-SORT-DESCENDING-SW,              025700
025800                              WS-BUY-TABLE-AREA                  025800
025900     END-IF.                                                      025900
026000                                                                  026000
026100     IF WS-SELL-ENTRY-COUNT > 0                                   026100
026200         CALL 'ORDSRT1' USING WS-SELL-ENTRY-COUNT,                026200
026300                              WS-SORT-ASCENDING-SW,               026300
026400                              WS-SELL-TABLE-AREA                 026400
026500     END-IF.                                                      026500
026600                                                                  026600
026700****************************************************************  026700
026800 810-WRITE-LIVE-ORDER-BOARD.                                      026800
026900****************************************************************  026900
027000     MOVE SPACES TO WS-PRINT-LINE.                                027000
027100     MOVE 'LIVE ORDER BOARD' TO WS-PRINT-LINE.                   027100
027200     WRITE LIVE-BOARD-LINE FROM WS-PRINT-LINE.                   027200
027300                                                                  027300
027400     MOVE SPACES TO WS-PRINT-LINE.                                027400
027500     MOVE '================' TO WS-PRINT-LINE.                  027500
027600     WRITE LIVE-BOARD-LINE FROM WS-PRINT-LINE.                   027600
027700                                                                  027700
027800     MOVE SPACES TO WS-PRINT-LINE.                                027800
027900     MOVE 'BUY ORDERS  (highest price first)' TO WS-PRINT-LINE.  027900
028000     WRITE LIVE-BOARD-LINE FROM WS-PRINT-LINE.                   028000
028100     MOVE SPACES TO WS-PRINT-LINE.                                028100
028200     MOVE '  QUANTITY        PRICE' TO WS-PRINT-LINE.            028200
028300     WRITE LIVE-BOARD-LINE FROM WS-PRINT-LINE.                   028300
028400                                                                  028400
028500     MOVE 1 TO WS-PRINT-IDX.                                     028500
028600     PERFORM 820-WRITE-BUY-LINE                                   028600
028700             VARYING WS-PRINT-IDX FROM 1 BY 1                    028700
028800             UNTIL WS-PRINT-IDX > WS-BUY-ENTRY-COUNT.             028800
028900                                                                  028900
029000     MOVE SPACES TO WS-PRINT-LINE.                                029000
029100     WRITE LIVE-BOARD-LINE FROM WS-PRINT-LINE.                   029100
029200                                                                  029200
029300     MOVE SPACES TO WS-PRINT-LINE.                                029300
029400     MOVE 'SELL ORDERS (lowest price first)' TO WS-PRINT-LINE.   029400
029500     WRITE LIVE-BOARD-LINE FROM WS-PRINT-LINE.                   029500
029600     MOVE SPACES TO WS-PRINT-LINE.                                029600
029700     MOVE '  QUANTITY        PRICE' TO WS-PRINT-LINE.            029700
029800     WRITE LIVE-BOARD-LINE FROM WS-PRINT-LINE.                   029800
029900                                                                  029900
030000     MOVE 1 TO WS-PRINT-IDX.                                     030000
030100     PERFORM 830-WRITE-SELL-LINE                                 030100
030200             VARYING WS-PRINT-IDX FROM 1 BY 1                    030200
030300             UNTIL WS-PRINT-IDX > WS-SELL-ENTRY-COUNT.            030300
030400*--- GLD-0085: NO GRAND-TOTAL LINE FOLLOWS - SEE CHANGE LOG.       030400GLD0085
030500                                                                  030500
030600****************************************************************  030600
030700 820-WRITE-BUY-LINE.                                              030700
030800****************************************************************  030800
030900     MOVE WS-BUY-PRICE(WS-PRINT-IDX)    TO SUMMARY-PRICE.        030900
031000     MOVE WS-BUY-QUANTITY(WS-PRINT-IDX)  TO SUMMARY-QUANTITY.     031000
031100     MOVE 'B'                            TO SUMMARY-TYPE.        031100
031200     MOVE SUMMARY-QUANTITY TO WS-EDIT-QUANTITY.                   031200
031300     MOVE SUMMARY-PRICE    TO WS-EDIT-PRICE.                      031300
031400     MOVE SPACES TO WS-PRINT-LINE.                                031400
031500     STRING '  ' WS-EDIT-QUANTITY '   ' WS-EDIT-PRICE            031500
031600            DELIMITED BY SIZE INTO WS-PRINT-LINE.                 031600
031700     WRITE LIVE-BOARD-LINE FROM WS-PRINT-LINE.                   031700
031720     IF WS-BOARDRPT-STATUS NOT = '00'                             031720GLD0092
031740         DISPLAY 'ERROR WRITING LIVE BOARD LINE. RC: '             031740GLD0092
031760                 WS-BOARDRPT-STATUS                               031760GLD0092
031780         PERFORM 900-DUMP-PRINT-LINE THRU 900-EXIT                031780GLD0092
031790         MOVE 16 TO RETURN-CODE                                   031790GLD0092
031795     END-IF.                                                      031795GLD0092
031800                                                                  031800
031900****************************************************************  031900
032000 830-WRITE-SELL-LINE.                                             032000
032100****************************************************************  032100
032200     MOVE WS-SELL-PRICE(WS-PRINT-IDX)    TO SUMMARY-PRICE.       032200
032300     MOVE WS-SELL-QUANTITY(WS-PRINT-IDX)  TO SUMMARY-QUANTITY.    032300
032400     MOVE 'S'                             TO SUMMARY-TYPE.       032400
032500     MOVE SUMMARY-QUANTITY TO WS-EDIT-QUANTITY.                   032500
032600     MOVE SUMMARY-PRICE    TO WS-EDIT-PRICE.                      032600
032700     MOVE SPACES TO WS-PRINT-LINE.                                032700
032800     STRING '  ' WS-EDIT-QUANTITY '   ' WS-EDIT-PRICE            032800
032900            DELIMITED BY SIZE INTO WS-PRINT-LINE.                 032900
033000     WRITE LIVE-BOARD-LINE FROM WS-PRINT-LINE.                   033000
033020     IF WS-BOARDRPT-STATUS NOT = '00'                             033020GLD0092
033040         DISPLAY 'ERROR WRITING LIVE BOARD LINE. RC: '             033040GLD0092
033060                 WS-BOARDRPT-STATUS                               033060GLD0092
033080         PERFORM 900-DUMP-PRINT-LINE THRU 900-EXIT                033080GLD0092
033090         MOVE 16 TO RETURN-CODE                                   033090GLD0092
033095     END-IF.                                                      033095GLD0092
033100                                                                  033100
033150****************************************************************  033150
033160 900-DUMP-PRINT-LINE.                                             033160
033170*--- GLD-0092: FAULT-ANALYSIS DUMP - WHEN A BOARD LINE FAILS TO    033170GLD0092
033175*--- WRITE, OPS WANTS THE RAW PRINT LINE BYTES, NOT JUST THE       033175GLD0092
033178*--- FILE STATUS, TO SEE WHERE THE MISALIGNMENT CREPT IN.          033178GLD0092
033180****************************************************************  033180
033185     DISPLAY 'ORDRPT1 FAULT DUMP - LINE:  ' WS-PRINT-LINE-ALT.     033185
033195 900-EXIT.                                                         033195
033198     EXIT.                                                        033198
033200****************************************************************  033200
033300 700-OPEN-FILES.                                                  033300
033400****************************************************************  033400
033500     OPEN INPUT  ORDER-MASTER-FILE.                               033500
033600     OPEN OUTPUT LIVE-BOARD-REPORT-FILE.                          033600
033700     IF WS-ORDRMSTR-STATUS NOT = '00'                             033700
033800       DISPLAY 'ERROR OPENING ORDER MASTER FILE. RC:'              033800
033900               WS-ORDRMSTR-STATUS                                033900
034000       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'             034000
034100       MOVE 16 TO RETURN-CODE                                     034100
034200       MOVE 'Y' TO WS-MASTER-EOF                                  034200
034300     END-IF.                                                      034300
034400     IF WS-BOARDRPT-STATUS NOT = '00'                             034400
034500       DISPLAY 'ERROR OPENING LIVE BOARD REPORT FILE. RC:'        034500
034600               WS-BOARDRPT-STATUS                                034600
034700       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'             034700
034800       MOVE 16 TO RETURN-CODE                                     034800
034900       MOVE 'Y' TO WS-MASTER-EOF                                  034900
035000     END-IF.                                                      035000
035100                                                                  035100
035200****************************************************************  035200
035300 710-READ-ORDER-MASTER.                                           035300
035400****************************************************************  035400
035500     READ ORDER-MASTER-FILE INTO WS-ORD-RECORD                    035500
035600       AT END MOVE 'Y' TO WS-MASTER-EOF.                          035600
035700     EVALUATE WS-ORDRMSTR-STATUS                                  035700
035800        WHEN '00'                                                 035800
035900             CONTINUE                                             035900
036000        WHEN '10'                                                 036000
036100             MOVE 'Y' TO WS-MASTER-EOF                            036100
036200        WHEN OTHER                                                036200
036300             DISPLAY 'ERROR READING ORDER MASTER FILE. RC: '      036300
036400                     WS-ORDRMSTR-STATUS                           036400
036420             DISPLAY 'ORDRPT1 FAULT DUMP - RCD:   ' WS-ORD-RAW.   036420GLD0092
036500             MOVE 16 TO RETURN-CODE                               036500
036600             MOVE 'Y' TO WS-MASTER-EOF                            036600
036700     END-EVALUATE.                                                036700
036800                                                                  036800
036900****************************************************************  036900
037000 790-CLOSE-FILES.                                                 037000
037100****************************************************************  037100
037200     CLOSE ORDER-MASTER-FILE                                     037200
037300           LIVE-BOARD-REPORT-FILE.                                037300
037400                                                                  037400
037500****************************************************************  037500
037600 850-REPORT-RUN-TOTALS.                                           037600
037700****************************************************************  037700
037800     DISPLAY 'ORDRPT1 - ORDERS SCANNED:        ' WS-ORDERS-SCANNED.037800
037900     DISPLAY 'ORDRPT1 - ORDERS LIVE:            ' WS-ORDERS-LIVE.037900
038000     DISPLAY 'ORDRPT1 - ORDERS CANCELLED:        ' WS-ORDERS-CANCELLED.038000
