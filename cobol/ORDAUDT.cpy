000100******************************************************************00000100
000200*                                                                 *00000200
000300*   COPYBOOK:  ORDAUDT                                            *00000300
000400*   DESC    :  GOLD DESK - ORDER AUDIT TRAIL RECORD (APPEND-ONLY)  *00000400
000500*                                                                 *00000500
000600*   ONE RECORD IS WRITTEN EVERY TIME AN ORDER IS REGISTERED AND    00000600
000700*   AGAIN EVERY TIME ONE IS CANCELLED.  NOTHING EVER REWRITES OR    00000700
000800*   DELETES A ROW ON THIS FILE - IF YOU NEED "THE LAST THING THAT  00000800
000900*   HAPPENED TO THIS ORDER" YOU SCAN FOR THE HIGHEST-SEQUENCE      00000900
001000*   ENTRY WHOSE AUDIT-ORDER-ID MATCHES.                            00001000
001100*                                                                 *00001100
001200*   MAINTENANCE HISTORY:                                          00001200
001300*     1985-09-22  RMJ  GLD-0003  ORIGINAL VERSION.                 00001300
001400*     2004-02-03  RMJ  GLD-0031  TIMESTAMP NOW UTC, NOT LOCAL -    00001400
001500*                      DESK IN LONDON, MATCHING ENGINE LOGS UTC.   00001500
001600*                                                                 *00001600
001700******************************************************************00001700
001800 01  ORDER-AUDIT-RECORD.                                           00001800
001900     05  AUDIT-ORDER-ID                PIC 9(10).                 00001900
002000     05  AUDIT-USER                    PIC X(30).                 00002000
002100     05  AUDIT-TIMESTAMP.                                         00002100
002200         10  AUDIT-DATE.                                          00002200
002300             15  AUDIT-DATE-CC         PIC 9(02).                 00002300
002400             15  AUDIT-DATE-YY         PIC 9(02).                 00002400
002500             15  AUDIT-DATE-MM         PIC 9(02).                 00002500
002600             15  AUDIT-DATE-DD         PIC 9(02).                 00002600
002700         10  AUDIT-TIME.                                          00002700
002800             15  AUDIT-TIME-HH         PIC 9(02).                 00002800
002900             15  AUDIT-TIME-MN         PIC 9(02).                 00002900
003000             15  AUDIT-TIME-SS         PIC 9(02).                 00003000
003100     05  FILLER                        PIC X(25).                 00003100
