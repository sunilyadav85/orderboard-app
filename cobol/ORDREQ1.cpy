000100******************************************************************00000100
000200*                                                                 *00000200
000300*   COPYBOOK:  ORDREQ1                                            *00000300
000400*   DESC    :  GOLD DESK - INCOMING ORDER-REGISTRATION TRANSACTION*00000400
000500*                                                                 *00000500
000600*   ONE RECORD PER REGISTRATION REQUEST, READ IN THE ORDER IT      00000600
000700*   ARRIVES - NO SORT, NO KEY.  ORDREG1 TRUSTS THESE FIELDS ONCE   00000700
000800*   THE RECORD IS ON THE FILE (EDITING IS DONE UPSTREAM, NOT HERE).00000800
000900*                                                                 *00000900
001000*   MAINTENANCE HISTORY:                                          00001000
001100*     1985-09-18  RMJ  GLD-0002  ORIGINAL VERSION.                 00001100
001200*                                                                 *00001200
001300******************************************************************00001300
001400 01  ORDER-REQUEST-RECORD.                                         00001400
001500     05  REQ-USER                      PIC X(30).                 00001500
001600     05  REQ-QUANTITY                  PIC S9(7)V9(2) COMP-3.     00001600
001700     05  REQ-PRICE                     PIC S9(7)V9(2) COMP-3.     00001700
001800     05  REQ-ORDER-TYPE                PIC X(01).                 00001800
001900         88  REQ-TYPE-BUY              VALUE 'B'.                 00001900
002000         88  REQ-TYPE-SELL             VALUE 'S'.                 00002000
002100     05  FILLER                        PIC X(20).                 00002100
