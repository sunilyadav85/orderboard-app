000100******************************************************************00000100
000200*                                                                 *00000200
000300*   COPYBOOK:  CANREQ1                                            *00000300
000400*   DESC    :  GOLD DESK - INCOMING ORDER-CANCELLATION TRANSACTION*00000400
000500*                                                                 *00000500
000600*   ONE RECORD PER CANCEL REQUEST, READ IN THE ORDER IT ARRIVES -  00000600
000700*   NO SORT, NO KEY.  CANC-USER IS THE PERSON ASKING FOR THE       00000700
000800*   CANCEL, NOT NECESSARILY THE USER WHO PLACED THE ORDER.         00000800
000900*                                                                 *00000900
001000*   MAINTENANCE HISTORY:                                          00001000
001100*     1985-09-24  RMJ  GLD-0004  ORIGINAL VERSION.                 00001100
001200*                                                                 *00001200
001300******************************************************************00001300
001400 01  CANCEL-REQUEST-RECORD.                                        00001400
001500     05  CANC-ORDER-ID                 PIC 9(10).                 00001500
001600     05  CANC-USER                     PIC X(30).                 00001600
001700     05  FILLER                        PIC X(20).                 00001700
