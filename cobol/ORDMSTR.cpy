000100******************************************************************00000100
000200*                                                                 *00000200
000300*   COPYBOOK:  ORDMSTR                                            *00000300
000400*   DESC    :  GOLD DESK - LIVE ORDER MASTER RECORD                00000400
000500*                                                                 *00000500
000600*   USE     :  COPY ORDMSTR REPLACING ==:TAG:== BY ==prefix==.     00000600
000700*              CALLER SUPPLIES THE PREFIX - SEE ORD-MSTR (FD)      00000700
000800*              AND WS-ORD (WORKING-STORAGE WORK RECORD) IN         00000800
000900*              ORDREG1/ORDCAN1/ORDRPT1 FOR THE TWO USES.           00000900
001000*                                                                 *00001000
001100*   MAINTENANCE HISTORY:                                          00001100
001200*     1983-04-02  DWS  POC-0401  ORIGINAL CUSTOMER COPYBOOK        00001200
001300*                      (CUSTCOPY) THIS WAS CLONED FROM.            00001300
001400*     1985-09-10  RMJ  GLD-0001  RECAST FOR THE GOLD DESK ORDER    00001400
001500*                      BOARD PROJECT - REPLACED CUSTOMER FIELDS    00001500
001600*                      WITH ORDER-ID/USER/QUANTITY/PRICE/TYPE/     00001600
001700*                      ACTIVE-SWITCH. KEY IS NOW THE ORDER ID.     00001700
001800*     2004-01-12  RMJ  GLD-0029  ADDED 88-LEVELS FOR ORDER TYPE    00001800
001900*                      AND ACTIVE SWITCH SO CALLERS CAN TEST       00001900
002000*                      CONDITION NAMES INSTEAD OF LITERALS.        00002000
002100*     2011-06-30  PAT  GLD-0088  WIDENED FILLER FOR FUTURE GROWTH  00002100
002200*                      AFTER THE DESK ASKED FOR A SETTLEMENT       00002200
002300*                      DATE FIELD THAT NEVER GOT FUNDED.           00002300
002400*                                                                 *00002400
002500******************************************************************00002500
002600 01  :TAG:-RECORD.                                                 00002600
002700     05  :TAG:-ID                      PIC 9(10).                 00002700
002800     05  :TAG:-USER                    PIC X(30).                 00002800
002900     05  :TAG:-QUANTITY                PIC S9(7)V9(2) COMP-3.     00002900
003000     05  :TAG:-PRICE                   PIC S9(7)V9(2) COMP-3.     00003000
003100     05  :TAG:-TYPE                    PIC X(01).                 00003100
003200         88  :TAG:-TYPE-BUY            VALUE 'B'.                 00003200
003300         88  :TAG:-TYPE-SELL           VALUE 'S'.                 00003300
003400     05  :TAG:-ACTIVE-SW               PIC X(01).                 00003400
003500         88  :TAG:-IS-ACTIVE           VALUE 'Y'.                 00003500
003600         88  :TAG:-IS-CANCELLED        VALUE 'N'.                 00003600
003700*--- DIAGNOSTIC SPLIT OF THE ORDER ID - OPS USES THE LEADING       00003700
003800*--- FOUR DIGITS TO EYEBALL WHICH DAY'S RUN ASSIGNED THE ID.       00003800
003900     05  :TAG:-ID-GROUPS REDEFINES :TAG:-ID.                       00003900
004000         10  :TAG:-ID-RUN-PFX          PIC 9(04).                 00004000
004100         10  :TAG:-ID-RUN-SEQ          PIC 9(06).                 00004100
004200     05  FILLER                        PIC X(28).                 00004200
